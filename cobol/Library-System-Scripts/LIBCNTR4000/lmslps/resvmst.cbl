000100*HOLD QUEUE MASTER -- ADAPTED FROM THE OLD MBX BANKRUPTCY
000200*FILING LAYOUT.  ONE ROW PER RESERVATION.  KEPT IN
000300*RESERVATION-ID SEQUENCE ON RESVMST; THE QUEUE ORDER FOR
000400*A GIVEN BOOK IS RES-TIME ASCENDING, SEE 6200-NEXT-WAITING.
000500*    03/11/11  RH   0311  RESERVATION-ID, BOOK-ID AND            CH0311
000600*                         MEMBER-ID PACKED COMP-3; THE
000700*                         RESERVATION-TIME YEAR SUB-FIELD
000800*                         PACKED TOO, SAME AS DELQ-PYMT-DUE-YR
000900*                         ON THE OLD MBU LAYOUT -- MONTH/DAY
001000*                         AND THE TIME-OF-DAY STAY ZONED.
001100 01  LMS-RESV-REC.
001200     05  RS-RESERVATION-ID           PIC 9(6)      COMP-3.
001300     05  RS-BOOK-ID                  PIC 9(6)      COMP-3.
001400     05  RS-MEMBER-ID                PIC 9(6)      COMP-3.
001500     05  RS-RESERVATION-TIME         PIC 9(14).
001600     05  FILLER REDEFINES RS-RESERVATION-TIME.
001700         10  RS-RES-TIME-YYYYMMDD.
001800             15  RS-RES-TIME-YYYY    PIC 9(4)      COMP-3.
001900             15  RS-RES-TIME-MM      PIC 9(2).
002000             15  RS-RES-TIME-DD      PIC 9(2).
002100         10  RS-RES-TIME-HHMMSS      PIC 9(6).
002200     05  RS-RES-STATUS               PIC X(10).
002300         88  RS-STATUS-WAITING       VALUE 'WAITING   '.
002400         88  RS-STATUS-AVAILABLE     VALUE 'AVAILABLE '.
002500         88  RS-STATUS-ACTIVE        VALUE 'WAITING   ' 'AVAILABLE '.
002600     05  FILLER                      PIC X(08) VALUE SPACES.
