000100*LOAN LEDGER MASTER -- ADAPTED FROM THE OLD MBU DELINQUENCY
000200*HISTORY LAYOUT.  ONE ROW PER BORROW.  KEPT IN
000300*TRANSACTION-ID SEQUENCE ON TRANMST.
000400*    03/11/11  RH   0311  TRANSACTION-ID, MEMBER-ID AND          CH0311
000500*                         BOOK-ID PACKED COMP-3; BORROW-DATE
000600*                         YEAR SUB-FIELD PACKED, MONTH/DAY
000700*                         LEFT ZONED -- THE SAME TREATMENT
000800*                         DELQ-PYMT-DUE-YR GOT ON THE OLD MBU
000900*                         DELINQUENCY LAYOUT THIS RECORD CAME
001000*                         FROM.
001100 01  LMS-TRAN-REC.
001200     05  TR-TRANSACTION-ID           PIC 9(6)      COMP-3.
001300     05  TR-MEMBER-ID                PIC 9(6)      COMP-3.
001400     05  TR-BOOK-ID                  PIC 9(6)      COMP-3.
001500     05  TR-BORROW-DATE              PIC 9(8).
001600     05  FILLER REDEFINES TR-BORROW-DATE.
001700         10  TR-BORROW-DATE-YYYY     PIC 9(4)      COMP-3.
001800         10  TR-BORROW-DATE-MM       PIC 9(2).
001900         10  TR-BORROW-DATE-DD       PIC 9(2).
002000     05  TR-DUE-DATE                 PIC 9(8).
002100     05  TR-RETURN-DATE              PIC 9(8).
002200*        ZERO UNTIL THE LOAN COMES BACK, SEE 3200-RETURN-BOOK
002300     05  TR-TRANSACTION-STATUS       PIC X(10).
002400         88  TR-STATUS-ACTIVE        VALUE 'ACTIVE    '.
002500         88  TR-STATUS-RETURNED      VALUE 'RETURNED  '.
002600     05  FILLER                      PIC X(10) VALUE SPACES.
