000100*BOOK/AUTHOR LINK -- ADAPTED FROM THE OLD RECON750 REC.
000200*ONE ROW PER (BOOK,AUTHOR) PAIR.  KEPT IN BOOK-ID, THEN
000300*AUTHOR-ID SEQUENCE ON BKAUTH.  NO PARENT-CHILD DELETE
000400*CASCADE HERE -- REMOVE-BOOK WIPES ITS OWN LINK ROWS,
000500*SEE 4210-DELETE-BOOK-LINKS IN LMS4000.
000600*    03/11/11  RH   0311  BOTH KEYS PACKED COMP-3, SAME AS       CH0311
000700*                         TI-ACCOUNT ON THE OLD YELPS750 REC.
000800 01  LMS-BKAUTH-REC.
000900     05  BA-BOOK-ID                  PIC 9(6)      COMP-3.
001000     05  BA-AUTHOR-ID                PIC 9(6)      COMP-3.
001100     05  FILLER                      PIC X(06) VALUE SPACES.
