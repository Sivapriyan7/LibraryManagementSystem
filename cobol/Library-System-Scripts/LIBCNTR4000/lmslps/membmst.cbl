000100*MEMBER REGISTER MASTER -- ADAPTED FROM THE OLD MBLPS MB-REC
000200*NAME/ADDRESS BLOCK.  THIS IS THE BIGGEST ROW IN THE FILE
000300*SET, LIKE MB-REC WAS BACK ON THE MORTGAGE SIDE.  KEPT IN
000400*MEMBER-ID SEQUENCE ON MEMBMST.
000500*    03/11/11  RH   0311  MEMBER-ID PACKED COMP-3; REG-DATE      CH0311
000600*                         YEAR PACKED, MONTH/DAY LEFT ZONED,
000700*                         SAME AS DELQ-PYMT-DUE-YR ON MBU.
000800 01  LMS-MEMBER-REC.
000900     05  MM-MEMBER-ID                PIC 9(6)      COMP-3.
001000     05  MM-MEMBER-NAME              PIC X(30).
001100     05  MM-USERNAME                 PIC X(20).
001200     05  MM-PASSWORD-HASH            PIC X(60).
001300*        OPAQUE CREDENTIAL STRING -- SEE 7200-MEMBER-LOGIN,
001400*        WE DO NOT UNSCRAMBLE IT HERE, JUST COMPARE IT
001500     05  MM-EMAIL                    PIC X(30).
001600     05  MM-PHONE-NUMBER             PIC X(15).
001700     05  MM-ADDRESS                  PIC X(50).
001800     05  MM-MEMBERSHIP-TYPE          PIC X(8).
001900         88  MM-TYPE-VALID           VALUE 'PUBLIC  ' 'STUDENT '
002000                                            'FACULTY ' 'SENIOR  '
002100                                            'YOUTH   '.
002200     05  MM-MEMBERSHIP-STATUS        PIC X(10).
002300         88  MM-STATUS-ACTIVE        VALUE 'ACTIVE    '.
002400     05  MM-REGISTRATION-DATE        PIC 9(8).
002500     05  FILLER REDEFINES MM-REGISTRATION-DATE.
002600         10  MM-REG-DATE-YYYY        PIC 9(4)      COMP-3.
002700         10  MM-REG-DATE-MM          PIC 9(2).
002800         10  MM-REG-DATE-DD          PIC 9(2).
002900     05  MM-EXPIRY-DATE              PIC 9(8).
003000*        ZERO = NO EXPIRY SET
003100     05  FILLER                      PIC X(10) VALUE SPACES.
