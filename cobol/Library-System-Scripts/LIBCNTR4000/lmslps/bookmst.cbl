000100*THIS IS THE CATALOG MASTER RECORD -- ONE PER BOOK TITLE
000200*BUILT FROM THE OLD MBF FEE-BALANCE LAYOUT, RECUT FOR
000300*BOOK STOCK COUNTS INSTEAD OF FEE BUCKETS.  KEEP IN
000400*BOOK-ID SEQUENCE ON BOOKMST.
000500*    03/11/11  RH   0311  BOOK-ID, THE TWO COPY COUNTS AND       CH0311
000600*                         TIMES-BORROWED PACKED COMP-3 --
000700*                         THIS SHOP NEVER LEFT A COUNTER OR
000800*                         KEY IN ZONED DISPLAY, SEE MBW-CTL-FLD
000900*                         ON THE OLD DISBURSEMENT LAYOUT.  THE
001000*                         PUB-DATE YEAR IS PACKED TOO, SAME AS
001100*                         DELQ-PYMT-DUE-YR WAS ON MBU -- MONTH
001200*                         AND DAY STAY ZONED.
001300 01  LMS-BOOK-REC.
001400     05  BK-BOOK-ID                  PIC 9(6)      COMP-3.
001500     05  BK-TITLE                    PIC X(50).
001600     05  BK-PUBLISHER                PIC X(30).
001700     05  BK-PUB-DATE                 PIC 9(8).
001800*        ZERO = PUB DATE NOT KNOWN, SEE RULE 12 NOTE BELOW
001900     05  FILLER REDEFINES BK-PUB-DATE.
002000         10  BK-PUB-DATE-YYYY        PIC 9(4)      COMP-3.
002100         10  BK-PUB-DATE-MM          PIC 9(2).
002200         10  BK-PUB-DATE-DD          PIC 9(2).
002300     05  BK-TOTAL-COPIES             PIC 9(4)      COMP-3.
002400     05  BK-COPIES-AVAILABLE         PIC 9(4)      COMP-3.
002500     05  BK-TIMES-BORROWED           PIC 9(6)      COMP-3.
002600     05  FILLER                      PIC X(12) VALUE SPACES.
