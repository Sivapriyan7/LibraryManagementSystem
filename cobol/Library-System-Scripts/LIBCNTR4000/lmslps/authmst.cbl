000100*AUTHOR MASTER -- ADAPTED FROM THE OLD YELPS750 TI-REC.
000200*ONE ROW PER DISTINCT AUTHOR NAME, FOUND-OR-CREATED BY THE
000300*CATALOG ENGINE.  KEPT IN AUTHOR-ID SEQUENCE ON AUTHMST.
000400*    03/11/11  RH   0311  AUTHOR-ID PACKED COMP-3, LIKE          CH0311
000500*                         TI-ACCOUNT WAS ON YELPS750 -- SEE
000600*                         BKAUTH.CBL AND BOOKMST.CBL FOR THE
000700*                         SAME TREATMENT ON THE OTHER KEYS.
000800 01  LMS-AUTHOR-REC.
000900     05  AU-AUTHOR-ID                PIC 9(6)      COMP-3.
001000     05  AU-AUTHOR-NAME              PIC X(40).
001100     05  FILLER                      PIC X(10) VALUE SPACES.
