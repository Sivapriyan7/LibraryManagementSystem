000100*FINE RECORD -- ADAPTED FROM THE OLD MBW DISBURSEMENT WORK
000200*LAYOUT.  ONE ROW PER FINE ISSUED, AT MOST ONE ROW PER
000300*LOAN (RULE 8 -- 3300-FINE-RUN CHECKS THIS BEFORE IT
000400*APPENDS).  KEPT IN FINE-ID SEQUENCE ON FINEMST.
000500*    03/11/11  RH   0311  FINE-ID, MEMBER-ID, TRANSACTION-ID     CH0311
000600*                         AND FINE-AMOUNT PACKED COMP-3 --
000700*                         MBW-NET-DISB WAS NEVER ZONED ON THE
000800*                         OLD DISBURSEMENT LAYOUT AND NEITHER
000900*                         IS THIS ONE NOW.  DATE-ISSUED YEAR
001000*                         PACKED, MONTH/DAY LEFT ZONED, SAME
001100*                         AS DELQ-PYMT-DUE-YR ON MBU.
001200 01  LMS-FINE-REC.
001300     05  FN-FINE-ID                  PIC 9(6)      COMP-3.
001400     05  FN-MEMBER-ID                PIC 9(6)      COMP-3.
001500     05  FN-TRANSACTION-ID           PIC 9(6)      COMP-3.
001600     05  FN-FINE-AMOUNT              PIC S9(7)V99  COMP-3.
001700*        5.00 PER DAY OVERDUE, SEE 3310-CALC-DAYS-OVERDUE
001800     05  FN-FINE-STATUS              PIC X(12).
001900         88  FN-STATUS-OUTSTANDING   VALUE 'OUTSTANDING '.
002000         88  FN-STATUS-PAID          VALUE 'PAID        '.
002100     05  FN-DATE-ISSUED              PIC 9(8).
002200     05  FILLER REDEFINES FN-DATE-ISSUED.
002300         10  FN-DATE-ISSUED-YYYY     PIC 9(4)      COMP-3.
002400         10  FN-DATE-ISSUED-MM       PIC 9(2).
002500         10  FN-DATE-ISSUED-DD       PIC 9(2).
002600     05  FN-DATE-PAID                PIC 9(8).
002700*        ZERO UNTIL THE FINE IS PAID OFF
002800     05  FILLER                      PIC X(15) VALUE SPACES.
