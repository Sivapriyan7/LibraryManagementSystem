000100*SUBJECT (CATEGORY) MASTER -- ADAPTED FROM THE OLD MBP
000200*NAME/ADDRESS LAYOUT.  ONE ROW PER DISTINCT SUBJECT NAME,
000300*FOUND-OR-CREATED BY THE CATALOG ENGINE.  SUBJMST IS KEPT
000400*IN SUBJECT-ID SEQUENCE.
000500*    03/11/11  RH   0311  SUBJECT-ID PACKED COMP-3, SAME AS      CH0311
000600*                         AUTHMST.CBL.
000700 01  LMS-SUBJECT-REC.
000800     05  SJ-SUBJECT-ID               PIC 9(6)      COMP-3.
000900     05  SJ-SUBJECT-NAME             PIC X(30).
001000     05  FILLER                      PIC X(08) VALUE SPACES.
