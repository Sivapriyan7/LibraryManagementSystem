000100*BOOK/SUBJECT LINK -- ADAPTED FROM THE OLD TRAN750 REC.
000200*ONE ROW PER (BOOK,SUBJECT) PAIR.  KEPT IN BOOK-ID, THEN
000300*SUBJECT-ID SEQUENCE ON BKSUBJ.
000400*    03/11/11  RH   0311  BOTH KEYS PACKED COMP-3, SAME AS       CH0311
000500*                         BKAUTH.CBL.
000600 01  LMS-BKSUBJ-REC.
000700     05  BS-BOOK-ID                  PIC 9(6)      COMP-3.
000800     05  BS-SUBJECT-ID               PIC 9(6)      COMP-3.
000900     05  FILLER                      PIC X(06) VALUE SPACES.
