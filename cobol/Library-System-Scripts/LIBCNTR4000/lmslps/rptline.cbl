000100*PRINT LINE IMAGES FOR THE RUN REPORT -- ADAPTED FROM THE
000200*OLD MB1S.EXTRACT FLAT COBOL-LAYOUT, SAME ONE-COPYBOOK-
000300*MULTIPLE-01-LEVELS HABIT.  FOUR LINE TYPES, ONE 01-LEVEL
000400*APIECE, ALL 132 COLUMNS WIDE TO MATCH RUNRPT'S FD.
000500*9000-PRINT-REPORT PICKS THE LINE IT NEEDS AND MOVES IT
000600*TO RPT-PRINT-REC.
000700 01  RPT-HDR-LINE.
000800     05  FILLER                      PIC X(01) VALUE SPACE.
000900     05  RPT-HDR-TITLE               PIC X(40)
001000               VALUE 'LIBCNTR4000 -- LIBRARY BATCH RUN REPORT'.
001100     05  FILLER                      PIC X(10) VALUE SPACES.
001200     05  FILLER                      PIC X(09) VALUE 'RUN DATE '.
001300     05  RPT-HDR-RUN-DATE            PIC 9(08).
001400     05  FILLER                      PIC X(64) VALUE SPACES.
001500*
001600 01  RPT-DETAIL-LINE.
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  RPT-DET-SEQ-NO              PIC ZZZZZ9.
001900     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  RPT-DET-OPCODE              PIC X(10).
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  RPT-DET-KEY-FIELDS          PIC X(38).
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002400     05  RPT-DET-RESULT              PIC X(08).
002500     05  FILLER                      PIC X(02) VALUE SPACES.
002600     05  RPT-DET-REASON              PIC X(59).
002700*
002800 01  RPT-FINE-LINE.
002900     05  FILLER                      PIC X(03) VALUE SPACES.
003000     05  FILLER                      PIC X(11) VALUE 'FINE ISSUED'.
003100     05  FILLER                      PIC X(02) VALUE SPACES.
003200     05  FILLER                      PIC X(05) VALUE 'TRAN '.
003300     05  RPT-FINE-TRAN-ID            PIC ZZZZZ9.
003400     05  FILLER                      PIC X(02) VALUE SPACES.
003500     05  FILLER                      PIC X(04) VALUE 'MBR '.
003600     05  RPT-FINE-MEMBER-ID          PIC ZZZZZ9.
003700     05  FILLER                      PIC X(02) VALUE SPACES.
003800     05  FILLER                      PIC X(12) VALUE 'DAYS OVER = '.
003900     05  RPT-FINE-DAYS-OVER          PIC ZZZ9.
004000     05  FILLER                      PIC X(02) VALUE SPACES.
004100     05  FILLER                      PIC X(07) VALUE 'AMOUNT '.
004200     05  RPT-FINE-AMOUNT             PIC ZZ,ZZ9.99.
004300     05  FILLER                      PIC X(51) VALUE SPACES.
004400*
004500 01  RPT-TOTAL-LINE.
004600     05  FILLER                      PIC X(01) VALUE SPACE.
004700     05  RPT-TOT-CAPTION             PIC X(30).
004800     05  RPT-TOT-VALUE               PIC ZZZ,ZZ9.
004900     05  FILLER                      PIC X(02) VALUE SPACES.
005000     05  RPT-TOT-CAPTION-2           PIC X(30).
005100     05  RPT-TOT-VALUE-2             PIC ZZ,ZZZ,ZZ9.99.
005200     05  FILLER                      PIC X(46) VALUE SPACES.
