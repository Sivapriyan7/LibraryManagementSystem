000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LMS4000.
000300 AUTHOR.        R HUTCHENS.
000400 INSTALLATION.  LIBCNTR4000.
000500 DATE-WRITTEN.  01/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      LIBCNTR4000 -- INTERNAL USE ONLY.  NOT FOR
000800                 RELEASE OUTSIDE THE LIBRARY SYSTEMS GROUP.
000900*
001000*****************************************************
001100*  L M S 4 0 0 0                                    *
001200*                                                    *
001300*  DRIVING PROGRAM FOR THE LIBRARY BATCH RUN.        *
001400*  READS A REQUEST FILE (ONE OPERATION PER RECORD,   *
001500*  SEE REQREC.CBL) AND POSTS EACH REQUEST AGAINST     *
001600*  THE NINE MASTER FILES, WHICH ARE HELD ENTIRELY IN  *
001700*  WORKING-STORAGE TABLES FOR THE DURATION OF THE     *
001800*  RUN AND REWRITTEN WHOLESALE AT END-RTN.  MODELLED  *
001900*  ON THE OLD SETMB2000 CLIENT-EXTRACT DRIVER -- SAME  *
002000*  MAIN-LINE / READ- / xxx-EXIT SKELETON, THE CLIENT   *
002100*  BRANCH WALL BECOMES THE REQUEST-OPCODE BRANCH WALL. *
002200*****************************************************
002300*
002400*    CHANGE LOG
002500*
002600*    01/09/89  RH   0000  INITIAL WRITE-UP FOR THE CIRC           CH0000  
002700*                         DESK CONVERSION PROJECT.
002800*    01/22/89  RH   0000  ADDED CATALOG ENGINE (ADD/REMOVE        CH0000  
002900*                         BOOK, UPDATE STOCK, CATALOG INQ).
003000*    02/06/89  RH   0000  ADDED REGISTER ENGINE FOR MEMBER        CH0000  
003100*                         SIGN-UP AND WITHDRAWAL.
003200*    02/28/89  RH   0000  ADDED HOLD-QUEUE ENGINE PER             CH0000  
003300*                         CIRC DESK REQUEST #114.
003400*    03/15/89  RH   0000  ADDED CREDENTIAL CHECK FOR              CH0000  
003500*                         LIBRARIAN AND MEMBER LOGON.
003600*    07/02/90  JLK  0033  FINE-RUN WAS DOUBLE-POSTING WHEN        CH0033  
003700*                         A LOAN WAS RETURNED ON THE SAME
003800*                         RUN IT WENT OVERDUE.  RULE 8 NOW
003900*                         CHECKED AGAINST TRANMST STATUS.
004000*    11/19/91  JLK  0071  BOOK-ID AND MEMBER-ID ASSIGNMENT        CH0071  
004100*                         CHANGED FROM A 77-LEVEL COUNTER TO
004200*                         HIGHEST-KEY-PLUS-ONE SO A REMOVE
004300*                         FOLLOWED BY AN ADD DOES NOT REUSE
004400*                         AN ID STILL ON A FINE OR TRAN ROW.
004500*    04/08/92  TDW  0088  ADDED SUBJECT AND AUTHOR                CH0088  
004600*                         FOUND-OR-CREATE LOGIC TO ADD-BOOK.
004700*    09/30/93  TDW  0102  REMOVE-BOOK NOW REFUSES WHEN            CH0102  
004800*                         COPIES-AVAILABLE < TOTAL-COPIES
004900*                         (RULE 14).
005000*    02/14/94  RH   0119  PLACE-RESERVATION REFUSES A             CH0119  
005100*                         SECOND OPEN RESERVATION FOR THE
005200*                         SAME MEMBER/BOOK PAIR (RULE 21).
005300*    06/01/95  SPM  0140  ADDED RUNRPT PRINT FILE AND THE         CH0140  
005400*                         9000 REPORT SECTION -- CIRC DESK
005500*                         WANTED A HARD-COPY AUDIT TRAIL.
005600*    10/11/96  SPM  0155  FINE AMOUNT CHANGED FROM A FLAT         CH0155  
005700*                         $2.00 TO $5.00/DAY PER BOARD
005800*                         POLICY MEMO 96-14.
005900*    08/19/98  DKC  0201  Y2K -- ALL DATE FIELDS ON THE NINE      CH0201  
006000*                         MASTERS AND ON REQMST ARE CENTURY
006100*                         COMPLETE (9(8) YYYYMMDD).  DUE-DATE
006200*                         AND DAYS-OVERDUE ARITHMETIC REDONE
006300*                         AGAINST A JULIAN DAY NUMBER SO THE
006400*                         1999/2000 ROLLOVER DOES NOT SKEW
006500*                         AN OVERDUE COUNT.  RAN PARALLEL
006600*                         AGAINST 12/31/99 AND 01/01/00 TEST
006700*                         DECKS, CLEAN.
006800*    02/02/99  DKC  0201  Y2K FOLLOW-UP -- MEMBER EXPIRY-DATE     CH0201  
006900*                         AND RESERVATION-TIME ALSO CENTURY
007000*                         COMPLETE, SAME AS ABOVE.
007100*    05/17/00  DKC  0219  NEXT-WAITING WAS PICKING THE            CH0219  
007200*                         LOWEST RESERVATION-ID INSTEAD OF
007300*                         THE OLDEST RESERVATION-TIME WHEN
007400*                         THE QUEUE WRAPPED PAST ID 999999.
007500*    11/03/02  BAF  0244  ADDED MEMBERSHIP-STATUS CHECK TO        CH0244  
007600*                         BORROW-BOOK (RULE 4).
007700*    07/22/05  BAF  0260  CLEANED UP DISPLAY LITERALS ON          CH0260
007800*                         THE OPERATOR CONSOLE MESSAGES.
007900*    03/11/11  RH   0311  THE FOUR INQUIRY ENGINES ONLY EVER       CH0311
008000*                         PRINTED A MATCH COUNT -- CIRC DESK
008100*                         WANTED THE ACTUAL LISTINGS.  LOAN,
008200*                         CATALOG, REGISTER AND HOLD-QUEUE
008300*                         INQUIRIES NOW WALK THE TABLES IN THE
008400*                         REQUIRED ORDER AND PRINT ONE LINE PER
008500*                         ROW VIA THE NEW 9016 PARAGRAPH; LOAN
008600*                         AND CATALOG LISTINGS ALSO JOIN THE
008700*                         MEMBER/BOOK/AUTHOR/SUBJECT NAMES.
008800*                         REGISTER INQUIRY GAINED ITS MISSING
008900*                         LIST-ALL-MEMBERS BRANCH.
009000*
009100 ENVIRONMENT DIVISION.
009200*
009300 CONFIGURATION SECTION.
009400 SPECIAL-NAMES.
009500     CONSOLE IS CRT
009600     C01 IS TOP-OF-FORM.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900*    REQUEST-FILE  -- ONE REQUESTED OPERATION PER RECORD.
010000      SELECT REQUEST-FILE  ASSIGN TO REQUEST
010100             ORGANIZATION RECORD SEQUENTIAL.
010200*    RUNRPT-FILE  -- THE HARD-COPY AUDIT TRAIL FOR THE RUN.
010300      SELECT RUNRPT-FILE   ASSIGN TO RUNRPT
010400             ORGANIZATION RECORD SEQUENTIAL.
010500*    THE NINE MASTER FILES.  EACH IS OPENED INPUT AT START
010600*    OF RUN, LOADED INTO A WORKING-STORAGE TABLE, CLOSED,
010700*    THEN RE-OPENED OUTPUT AT END-RTN AND REWRITTEN WHOLE.
010800      SELECT BOOKMST-FILE  ASSIGN TO BOOKMST
010900             ORGANIZATION RECORD SEQUENTIAL.
011000      SELECT AUTHMST-FILE  ASSIGN TO AUTHMST
011100             ORGANIZATION RECORD SEQUENTIAL.
011200      SELECT SUBJMST-FILE  ASSIGN TO SUBJMST
011300             ORGANIZATION RECORD SEQUENTIAL.
011400      SELECT BKAUTH-FILE   ASSIGN TO BKAUTH
011500             ORGANIZATION RECORD SEQUENTIAL.
011600      SELECT BKSUBJ-FILE   ASSIGN TO BKSUBJ
011700             ORGANIZATION RECORD SEQUENTIAL.
011800      SELECT MEMBMST-FILE  ASSIGN TO MEMBMST
011900             ORGANIZATION RECORD SEQUENTIAL.
012000      SELECT TRANMST-FILE  ASSIGN TO TRANMST
012100             ORGANIZATION RECORD SEQUENTIAL.
012200      SELECT FINEMST-FILE  ASSIGN TO FINEMST
012300             ORGANIZATION RECORD SEQUENTIAL.
012400      SELECT RESVMST-FILE  ASSIGN TO RESVMST
012500             ORGANIZATION RECORD SEQUENTIAL.
012600*
012700 DATA DIVISION.
012800*
012900 FILE SECTION.
013000*
013100 FD  REQUEST-FILE
013200     RECORD CONTAINS 200 CHARACTERS
013300     LABEL RECORDS ARE STANDARD
013400     DATA RECORD IS LMS-REQUEST-REC.
013500 copy '/users/devel/reqrec.cbl'.
013600*
013700 FD  RUNRPT-FILE
013800     RECORD CONTAINS 132 CHARACTERS
013900     LABEL RECORDS ARE STANDARD
014000     DATA RECORD IS RPT-PRINT-REC.
014100 01  RPT-PRINT-REC                   PIC X(132).
014200*
014300 FD  BOOKMST-FILE
014400     RECORD CONTAINS 114 CHARACTERS
014500     LABEL RECORDS ARE STANDARD
014600     DATA RECORD IS LMS-BOOK-REC.
014700 copy '/users/devel/bookmst.cbl'.
014800*
014900 FD  AUTHMST-FILE
015000     RECORD CONTAINS 54 CHARACTERS
015100     LABEL RECORDS ARE STANDARD
015200     DATA RECORD IS LMS-AUTHOR-REC.
015300 copy '/users/devel/authmst.cbl'.
015400*
015500 FD  SUBJMST-FILE
015600     RECORD CONTAINS 42 CHARACTERS
015700     LABEL RECORDS ARE STANDARD
015800     DATA RECORD IS LMS-SUBJECT-REC.
015900 copy '/users/devel/subjmst.cbl'.
016000*
016100 FD  BKAUTH-FILE
016200     RECORD CONTAINS 14 CHARACTERS
016300     LABEL RECORDS ARE STANDARD
016400     DATA RECORD IS LMS-BKAUTH-REC.
016500 copy '/users/devel/bkauth.cbl'.
016600*
016700 FD  BKSUBJ-FILE
016800     RECORD CONTAINS 14 CHARACTERS
016900     LABEL RECORDS ARE STANDARD
017000     DATA RECORD IS LMS-BKSUBJ-REC.
017100 copy '/users/devel/bksubj.cbl'.
017200*
017300 FD  MEMBMST-FILE
017400     RECORD CONTAINS 253 CHARACTERS
017500     LABEL RECORDS ARE STANDARD
017600     DATA RECORD IS LMS-MEMBER-REC.
017700 copy '/users/devel/membmst.cbl'.
017800*
017900 FD  TRANMST-FILE
018000     RECORD CONTAINS 56 CHARACTERS
018100     LABEL RECORDS ARE STANDARD
018200     DATA RECORD IS LMS-TRAN-REC.
018300 copy '/users/devel/tranmst.cbl'.
018400*
018500 FD  FINEMST-FILE
018600     RECORD CONTAINS 60 CHARACTERS
018700     LABEL RECORDS ARE STANDARD
018800     DATA RECORD IS LMS-FINE-REC.
018900 copy '/users/devel/finemst.cbl'.
019000*
019100 FD  RESVMST-FILE
019200     RECORD CONTAINS 44 CHARACTERS
019300     LABEL RECORDS ARE STANDARD
019400     DATA RECORD IS LMS-RESV-REC.
019500 copy '/users/devel/resvmst.cbl'.
019600*
019700 WORKING-STORAGE SECTION.
019800*
019900 copy '/users/devel/rptline.cbl'.
020000*
020100*    ---- BOOK TABLE (BOOKMST IN CORE) ----
020200 01  BOOK-TABLE.
020300     05  WBT-ENTRY OCCURS 500 TIMES
020400                   ASCENDING KEY IS WBT-BOOK-ID.
020500         10  WBT-BOOK-ID             PIC 9(6).
020600         10  WBT-TITLE               PIC X(50).
020700         10  WBT-PUBLISHER           PIC X(30).
020800         10  WBT-PUB-DATE            PIC 9(8).
020900         10  WBT-TOTAL-COPIES        PIC 9(4).
021000         10  WBT-COPIES-AVAILABLE    PIC 9(4).
021100         10  WBT-TIMES-BORROWED      PIC 9(6).
021200         10  FILLER                  PIC X(4).
021300 01  WBT-COUNT                       PIC 9(4) COMP VALUE 0.
021400*
021500*    ---- AUTHOR TABLE (AUTHMST IN CORE) ----
021600 01  AUTHOR-TABLE.
021700     05  WAT-ENTRY OCCURS 300 TIMES.
021800         10  WAT-AUTHOR-ID           PIC 9(6).
021900         10  WAT-AUTHOR-NAME         PIC X(40).
022000         10  FILLER                  PIC X(4).
022100 01  WAT-COUNT                       PIC 9(4) COMP VALUE 0.
022200*
022300*    ---- SUBJECT TABLE (SUBJMST IN CORE) ----
022400 01  SUBJECT-TABLE.
022500     05  WST-ENTRY OCCURS 100 TIMES.
022600         10  WST-SUBJECT-ID          PIC 9(6).
022700         10  WST-SUBJECT-NAME        PIC X(30).
022800         10  FILLER                  PIC X(4).
022900 01  WST-COUNT                       PIC 9(4) COMP VALUE 0.
023000*
023100*    ---- BOOK/AUTHOR LINK TABLE ----
023200 01  BKAUTH-TABLE.
023300     05  WBAT-ENTRY OCCURS 1000 TIMES.
023400         10  WBAT-BOOK-ID            PIC 9(6).
023500         10  WBAT-AUTHOR-ID          PIC 9(6).
023600         10  FILLER                  PIC X(4).
023700 01  WBAT-COUNT                      PIC 9(4) COMP VALUE 0.
023800*
023900*    ---- BOOK/SUBJECT LINK TABLE ----
024000 01  BKSUBJ-TABLE.
024100     05  WBST-ENTRY OCCURS 1000 TIMES.
024200         10  WBST-BOOK-ID            PIC 9(6).
024300         10  WBST-SUBJECT-ID         PIC 9(6).
024400         10  FILLER                  PIC X(4).
024500 01  WBST-COUNT                      PIC 9(4) COMP VALUE 0.
024600*
024700*    ---- MEMBER TABLE (MEMBMST IN CORE) ----
024800 01  MEMBER-TABLE.
024900     05  WMT-ENTRY OCCURS 500 TIMES
025000                   ASCENDING KEY IS WMT-MEMBER-ID.
025100         10  WMT-MEMBER-ID           PIC 9(6).
025200         10  WMT-MEMBER-NAME         PIC X(30).
025300         10  WMT-USERNAME            PIC X(20).
025400         10  WMT-PASSWORD-HASH       PIC X(60).
025500         10  WMT-EMAIL               PIC X(30).
025600         10  WMT-PHONE-NUMBER        PIC X(15).
025700         10  WMT-ADDRESS             PIC X(50).
025800         10  WMT-MEMBERSHIP-TYPE     PIC X(8).
025900         10  WMT-MEMBERSHIP-STATUS   PIC X(10).
026000             88  WMT-STATUS-ACTIVE   VALUE 'ACTIVE    '.
026100         10  WMT-REGISTRATION-DATE   PIC 9(8).
026200         10  WMT-EXPIRY-DATE         PIC 9(8).
026300         10  FILLER                  PIC X(4).
026400 01  WMT-COUNT                       PIC 9(4) COMP VALUE 0.
026500*
026600*    ---- TRANSACTION (LOAN) TABLE ----
026700 01  TRAN-TABLE.
026800     05  WTT-ENTRY OCCURS 2000 TIMES.
026900         10  WTT-TRANSACTION-ID      PIC 9(6).
027000         10  WTT-MEMBER-ID           PIC 9(6).
027100         10  WTT-BOOK-ID             PIC 9(6).
027200         10  WTT-BORROW-DATE         PIC 9(8).
027300         10  WTT-DUE-DATE            PIC 9(8).
027400         10  WTT-RETURN-DATE         PIC 9(8).
027500         10  WTT-TRANSACTION-STATUS  PIC X(10).
027600             88  WTT-STATUS-ACTIVE   VALUE 'ACTIVE    '.
027700             88  WTT-STATUS-RETURNED VALUE 'RETURNED  '.
027800         10  FILLER                  PIC X(4).
027900 01  WTT-COUNT                       PIC 9(4) COMP VALUE 0.
028000*
028100*    ---- FINE TABLE ----
028200 01  FINE-TABLE.
028300     05  WFT-ENTRY OCCURS 2000 TIMES.
028400         10  WFT-FINE-ID             PIC 9(6).
028500         10  WFT-MEMBER-ID           PIC 9(6).
028600         10  WFT-TRANSACTION-ID      PIC 9(6).
028700         10  WFT-FINE-AMOUNT         PIC S9(7)V99.
028800         10  WFT-FINE-STATUS         PIC X(12).
028900             88  WFT-STATUS-OUTSTANDING VALUE 'OUTSTANDING '.
029000             88  WFT-STATUS-PAID        VALUE 'PAID        '.
029100         10  WFT-DATE-ISSUED         PIC 9(8).
029200         10  WFT-DATE-PAID           PIC 9(8).
029300         10  FILLER                  PIC X(4).
029400 01  WFT-COUNT                       PIC 9(4) COMP VALUE 0.
029500*
029600*    ---- RESERVATION (HOLD QUEUE) TABLE ----
029700 01  RESV-TABLE.
029800     05  WRT-ENTRY OCCURS 500 TIMES.
029900         10  WRT-RESERVATION-ID      PIC 9(6).
030000         10  WRT-BOOK-ID             PIC 9(6).
030100         10  WRT-MEMBER-ID           PIC 9(6).
030200         10  WRT-RESERVATION-TIME    PIC 9(14).
030300         10  WRT-RES-STATUS          PIC X(10).
030400             88  WRT-STATUS-WAITING  VALUE 'WAITING   '.
030500             88  WRT-STATUS-AVAILABLE VALUE 'AVAILABLE '.
030600         10  FILLER                  PIC X(4).
030700 01  WRT-COUNT                       PIC 9(4) COMP VALUE 0.
030800*
030900*    ---- MISCELLANEOUS WORK AREAS ----
031000 01  VARIABLES.
031100     05  EOF-SW                      PIC 9(1)  VALUE 0.
031200     05  LOAD-EOF-SW                 PIC 9(1)  VALUE 0.
031300     05  WS-COMMAND-LINE             PIC X(100).
031400     05  WS-RUN-DATE                 PIC 9(8)  VALUE 0.
031500     05  WS-REQ-COUNT                PIC 9(6)  COMP VALUE 0.
031600     05  WS-BORROW-COUNT             PIC 9(6)  COMP VALUE 0.
031700     05  WS-RETURN-COUNT             PIC 9(6)  COMP VALUE 0.
031800     05  WS-FINE-COUNT               PIC 9(6)  COMP VALUE 0.
031900     05  WS-FINE-TOTAL               PIC S9(9)V99 VALUE 0.
032000     05  WS-REJECT-COUNT             PIC 9(6)  COMP VALUE 0.
032100     05  SUB1                        PIC S9(4) COMP VALUE 0.
032200     05  SUB2                        PIC S9(4) COMP VALUE 0.
032300     05  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.
032400         88  WS-FOUND                VALUE 'Y'.
032500         88  WS-NOT-FOUND             VALUE 'N'.
032600     05  WS-NEXT-ID                  PIC 9(6)  VALUE 0.
032700     05  WS-SEARCH-KEY-1             PIC 9(6)  VALUE 0.
032800     05  WS-SEARCH-KEY-2             PIC 9(6)  VALUE 0.
032900     05  WS-SEARCH-NAME-30           PIC X(30) VALUE SPACES.
033000     05  WS-FOUND-SUB                PIC S9(4) COMP VALUE 0.
033100     05  WS-RESULT-CODE              PIC X(8)  VALUE SPACES.
033200     05  WS-REASON-TEXT              PIC X(59) VALUE SPACES.
033300     05  WS-DET-KEY-FIELDS           PIC X(38) VALUE SPACES.
033400     05  FILLER                      PIC X(10) VALUE SPACES.
033500*
033600*    ---- LISTING WORK AREA -- SEE 9016-PRINT-LISTING-LINE.
033700*    THE INQUIRIES NEED THEIR TABLES WALKED IN AN ORDER THE
033800*    IN-CORE TABLE ISN'T KEPT IN (TITLE, BORROW-DATE, MEMBER
033900*    NAME, RESERVATION TIME) AND THIS SHOP HAS NO SORT VERB
034000*    ANYWHERE IN THE SHOP -- SO A LISTING IS PRINTED BY
034100*    REPEATEDLY RE-SCANNING FOR THE NEXT UNPRINTED EXTREME,
034200*    THE SAME WAY 6210-FIND-OLDEST-WAITING FINDS ONE ROW,
034300*    MARKING EACH ROW OFF IN WS-USED-SW AS IT PRINTS.
034400     05  SUB3                        PIC S9(4) COMP VALUE 0.
034500     05  WS-USED-SW                  PIC X(1)  VALUE 'N'
034600                                     OCCURS 2000 TIMES.
034700     05  WS-EXTREME-SUB              PIC S9(4) COMP VALUE 0.
034800     05  WS-EXTREME-VALUE-14         PIC X(14) VALUE SPACES.
034900     05  WS-EXTREME-NAME-50          PIC X(50) VALUE SPACES.
035000     05  WS-LIST-KEY-FIELDS          PIC X(38) VALUE SPACES.
035100     05  WS-LIST-REASON              PIC X(59) VALUE SPACES.
035200     05  WS-JOIN-NAME-1              PIC X(30) VALUE SPACES.
035300     05  WS-JOIN-NAME-2              PIC X(50) VALUE SPACES.
035400     05  WS-LIST-COUNT               PIC 9(4)  COMP VALUE 0.
035500     05  FILLER                      PIC X(06) VALUE SPACES.
035600*
035700*    ---- JULIAN-DAY-NUMBER DATE WORK AREA ----
035800*    NO INTRINSIC FUNCTIONS ON THIS BOX -- DUE DATES AND
035900*    OVERDUE-DAY COUNTS ARE DONE THROUGH A JULIAN DAY
036000*    NUMBER (FLIEGEL & VAN FLANDERN) SO THE MATH IS GOOD
036100*    ACROSS MONTH, YEAR AND CENTURY BOUNDARIES.  SEE THE
036200*    08/19/98 Y2K CHANGE-LOG ENTRY ABOVE.
036300 01  DATE-CALC-WORK.
036400     05  DC-YYYY                     PIC S9(8) COMP.
036500     05  DC-MM                       PIC S9(8) COMP.
036600     05  DC-DD                       PIC S9(8) COMP.
036700     05  DC-JDN                      PIC S9(9) COMP.
036800     05  DC-A                        PIC S9(9) COMP.
036900     05  DC-B                        PIC S9(9) COMP.
037000     05  DC-C                        PIC S9(9) COMP.
037100     05  DC-L                        PIC S9(9) COMP.
037200     05  DC-N                        PIC S9(9) COMP.
037300     05  DC-I                        PIC S9(9) COMP.
037400     05  DC-J                        PIC S9(9) COMP.
037500     05  DC-YMD-8                    PIC 9(8).
037600     05  FILLER REDEFINES DC-YMD-8.
037700         10  DC-YMD-YYYY             PIC 9(4).
037800         10  DC-YMD-MM               PIC 9(2).
037900         10  DC-YMD-DD               PIC 9(2).
038000*
038100 01  BORROW-DUE-DATE-JDN             PIC S9(9) COMP.
038200 01  RUN-DATE-JDN                    PIC S9(9) COMP.
038300 01  DUE-DATE-JDN                    PIC S9(9) COMP.
038400 01  DAYS-OVERDUE-CALC               PIC S9(9) COMP.
038500*
038600 PROCEDURE DIVISION.
038700*
038800 A010-MAIN-LINE.
038900     DISPLAY SPACES UPON CRT.
039000     DISPLAY '* * * * B E G I N  L M S 4 0 0 0 . C B L'
039100         UPON CRT AT 1401.
039200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
039300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
039400         INTO WS-RUN-DATE.
039500     IF WS-RUN-DATE = 0
039600         DISPLAY '!!!! ENTER RUN-DATE (YYYYMMDD) ON'
039700             UPON CRT AT 2301
039800         DISPLAY '!!!!   THE COMMAND LINE !!!!'
039900             UPON CRT AT 2401
040000         STOP RUN.
040100     OPEN INPUT  REQUEST-FILE.
040200     OPEN OUTPUT RUNRPT-FILE.
040300     PERFORM 1000-LOAD-MASTERS THRU 1000-LOAD-MASTERS-EXIT.
040400     PERFORM 9010-PRINT-HEADER THRU 9010-PRINT-HEADER-EXIT.
040500     PERFORM 2010-READ-REQUEST.
040600     PERFORM 2000-PROCESS-REQUESTS THRU 2000-PROCESS-REQUESTS-EXIT
040700         UNTIL EOF-SW = 1.
040800     PERFORM 8000-END-RTN THRU 8000-END-RTN-EXIT.
040900     CLOSE REQUEST-FILE.
041000     CLOSE RUNRPT-FILE.
041100     STOP RUN.
041200*
041300*****************************************************
041400*    1000  --  LOAD THE NINE MASTERS INTO CORE       *
041500*****************************************************
041600 1000-LOAD-MASTERS.
041700     PERFORM 1110-LOAD-BOOKMST THRU 1110-LOAD-BOOKMST-EXIT.
041800     PERFORM 1120-LOAD-AUTHMST THRU 1120-LOAD-AUTHMST-EXIT.
041900     PERFORM 1130-LOAD-SUBJMST THRU 1130-LOAD-SUBJMST-EXIT.
042000     PERFORM 1140-LOAD-BKAUTH  THRU 1140-LOAD-BKAUTH-EXIT.
042100     PERFORM 1150-LOAD-BKSUBJ  THRU 1150-LOAD-BKSUBJ-EXIT.
042200     PERFORM 1160-LOAD-MEMBMST THRU 1160-LOAD-MEMBMST-EXIT.
042300     PERFORM 1170-LOAD-TRANMST THRU 1170-LOAD-TRANMST-EXIT.
042400     PERFORM 1180-LOAD-FINEMST THRU 1180-LOAD-FINEMST-EXIT.
042500     PERFORM 1190-LOAD-RESVMST THRU 1190-LOAD-RESVMST-EXIT.
042600 1000-LOAD-MASTERS-EXIT.
042700     EXIT.
042800*
042900 1110-LOAD-BOOKMST.
043000     MOVE 0 TO LOAD-EOF-SW.
043100     OPEN INPUT BOOKMST-FILE.
043200     READ BOOKMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
043300     PERFORM 1111-BUILD-BOOK-ENTRY THRU 1111-BUILD-BOOK-ENTRY-EXIT
043400         UNTIL LOAD-EOF-SW = 1.
043500     CLOSE BOOKMST-FILE.
043600 1110-LOAD-BOOKMST-EXIT.
043700     EXIT.
043800 1111-BUILD-BOOK-ENTRY.
043900     ADD 1 TO WBT-COUNT.
044000     MOVE BK-BOOK-ID         TO WBT-BOOK-ID(WBT-COUNT).
044100     MOVE BK-TITLE           TO WBT-TITLE(WBT-COUNT).
044200     MOVE BK-PUBLISHER       TO WBT-PUBLISHER(WBT-COUNT).
044300     MOVE BK-PUB-DATE        TO WBT-PUB-DATE(WBT-COUNT).
044400     MOVE BK-TOTAL-COPIES    TO WBT-TOTAL-COPIES(WBT-COUNT).
044500     MOVE BK-COPIES-AVAILABLE TO WBT-COPIES-AVAILABLE(WBT-COUNT).
044600     MOVE BK-TIMES-BORROWED  TO WBT-TIMES-BORROWED(WBT-COUNT).
044700     READ BOOKMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
044800 1111-BUILD-BOOK-ENTRY-EXIT.
044900     EXIT.
045000*
045100 1120-LOAD-AUTHMST.
045200     MOVE 0 TO LOAD-EOF-SW.
045300     OPEN INPUT AUTHMST-FILE.
045400     READ AUTHMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
045500     PERFORM 1121-BUILD-AUTHOR-ENTRY THRU 1121-BUILD-AUTHOR-ENTRY-EXIT
045600         UNTIL LOAD-EOF-SW = 1.
045700     CLOSE AUTHMST-FILE.
045800 1120-LOAD-AUTHMST-EXIT.
045900     EXIT.
046000 1121-BUILD-AUTHOR-ENTRY.
046100     ADD 1 TO WAT-COUNT.
046200     MOVE AU-AUTHOR-ID   TO WAT-AUTHOR-ID(WAT-COUNT).
046300     MOVE AU-AUTHOR-NAME TO WAT-AUTHOR-NAME(WAT-COUNT).
046400     READ AUTHMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
046500 1121-BUILD-AUTHOR-ENTRY-EXIT.
046600     EXIT.
046700*
046800 1130-LOAD-SUBJMST.
046900     MOVE 0 TO LOAD-EOF-SW.
047000     OPEN INPUT SUBJMST-FILE.
047100     READ SUBJMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
047200     PERFORM 1131-BUILD-SUBJECT-ENTRY THRU 1131-BUILD-SUBJECT-ENTRY-EXIT
047300         UNTIL LOAD-EOF-SW = 1.
047400     CLOSE SUBJMST-FILE.
047500 1130-LOAD-SUBJMST-EXIT.
047600     EXIT.
047700 1131-BUILD-SUBJECT-ENTRY.
047800     ADD 1 TO WST-COUNT.
047900     MOVE SJ-SUBJECT-ID   TO WST-SUBJECT-ID(WST-COUNT).
048000     MOVE SJ-SUBJECT-NAME TO WST-SUBJECT-NAME(WST-COUNT).
048100     READ SUBJMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
048200 1131-BUILD-SUBJECT-ENTRY-EXIT.
048300     EXIT.
048400*
048500 1140-LOAD-BKAUTH.
048600     MOVE 0 TO LOAD-EOF-SW.
048700     OPEN INPUT BKAUTH-FILE.
048800     READ BKAUTH-FILE AT END MOVE 1 TO LOAD-EOF-SW.
048900     PERFORM 1141-BUILD-BKAUTH-ENTRY THRU 1141-BUILD-BKAUTH-ENTRY-EXIT
049000         UNTIL LOAD-EOF-SW = 1.
049100     CLOSE BKAUTH-FILE.
049200 1140-LOAD-BKAUTH-EXIT.
049300     EXIT.
049400 1141-BUILD-BKAUTH-ENTRY.
049500     ADD 1 TO WBAT-COUNT.
049600     MOVE BA-BOOK-ID   TO WBAT-BOOK-ID(WBAT-COUNT).
049700     MOVE BA-AUTHOR-ID TO WBAT-AUTHOR-ID(WBAT-COUNT).
049800     READ BKAUTH-FILE AT END MOVE 1 TO LOAD-EOF-SW.
049900 1141-BUILD-BKAUTH-ENTRY-EXIT.
050000     EXIT.
050100*
050200 1150-LOAD-BKSUBJ.
050300     MOVE 0 TO LOAD-EOF-SW.
050400     OPEN INPUT BKSUBJ-FILE.
050500     READ BKSUBJ-FILE AT END MOVE 1 TO LOAD-EOF-SW.
050600     PERFORM 1151-BUILD-BKSUBJ-ENTRY THRU 1151-BUILD-BKSUBJ-ENTRY-EXIT
050700         UNTIL LOAD-EOF-SW = 1.
050800     CLOSE BKSUBJ-FILE.
050900 1150-LOAD-BKSUBJ-EXIT.
051000     EXIT.
051100 1151-BUILD-BKSUBJ-ENTRY.
051200     ADD 1 TO WBST-COUNT.
051300     MOVE BS-BOOK-ID    TO WBST-BOOK-ID(WBST-COUNT).
051400     MOVE BS-SUBJECT-ID TO WBST-SUBJECT-ID(WBST-COUNT).
051500     READ BKSUBJ-FILE AT END MOVE 1 TO LOAD-EOF-SW.
051600 1151-BUILD-BKSUBJ-ENTRY-EXIT.
051700     EXIT.
051800*
051900 1160-LOAD-MEMBMST.
052000     MOVE 0 TO LOAD-EOF-SW.
052100     OPEN INPUT MEMBMST-FILE.
052200     READ MEMBMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
052300     PERFORM 1161-BUILD-MEMBER-ENTRY THRU 1161-BUILD-MEMBER-ENTRY-EXIT
052400         UNTIL LOAD-EOF-SW = 1.
052500     CLOSE MEMBMST-FILE.
052600 1160-LOAD-MEMBMST-EXIT.
052700     EXIT.
052800 1161-BUILD-MEMBER-ENTRY.
052900     ADD 1 TO WMT-COUNT.
053000     MOVE MM-MEMBER-ID         TO WMT-MEMBER-ID(WMT-COUNT).
053100     MOVE MM-MEMBER-NAME       TO WMT-MEMBER-NAME(WMT-COUNT).
053200     MOVE MM-USERNAME          TO WMT-USERNAME(WMT-COUNT).
053300     MOVE MM-PASSWORD-HASH     TO WMT-PASSWORD-HASH(WMT-COUNT).
053400     MOVE MM-EMAIL             TO WMT-EMAIL(WMT-COUNT).
053500     MOVE MM-PHONE-NUMBER      TO WMT-PHONE-NUMBER(WMT-COUNT).
053600     MOVE MM-ADDRESS           TO WMT-ADDRESS(WMT-COUNT).
053700     MOVE MM-MEMBERSHIP-TYPE   TO WMT-MEMBERSHIP-TYPE(WMT-COUNT).
053800     MOVE MM-MEMBERSHIP-STATUS TO WMT-MEMBERSHIP-STATUS(WMT-COUNT).
053900     MOVE MM-REGISTRATION-DATE TO WMT-REGISTRATION-DATE(WMT-COUNT).
054000     MOVE MM-EXPIRY-DATE       TO WMT-EXPIRY-DATE(WMT-COUNT).
054100     READ MEMBMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
054200 1161-BUILD-MEMBER-ENTRY-EXIT.
054300     EXIT.
054400*
054500 1170-LOAD-TRANMST.
054600     MOVE 0 TO LOAD-EOF-SW.
054700     OPEN INPUT TRANMST-FILE.
054800     READ TRANMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
054900     PERFORM 1171-BUILD-TRAN-ENTRY THRU 1171-BUILD-TRAN-ENTRY-EXIT
055000         UNTIL LOAD-EOF-SW = 1.
055100     CLOSE TRANMST-FILE.
055200 1170-LOAD-TRANMST-EXIT.
055300     EXIT.
055400 1171-BUILD-TRAN-ENTRY.
055500     ADD 1 TO WTT-COUNT.
055600     MOVE TR-TRANSACTION-ID  TO WTT-TRANSACTION-ID(WTT-COUNT).
055700     MOVE TR-MEMBER-ID       TO WTT-MEMBER-ID(WTT-COUNT).
055800     MOVE TR-BOOK-ID         TO WTT-BOOK-ID(WTT-COUNT).
055900     MOVE TR-BORROW-DATE     TO WTT-BORROW-DATE(WTT-COUNT).
056000     MOVE TR-DUE-DATE        TO WTT-DUE-DATE(WTT-COUNT).
056100     MOVE TR-RETURN-DATE     TO WTT-RETURN-DATE(WTT-COUNT).
056200     MOVE TR-TRANSACTION-STATUS TO WTT-TRANSACTION-STATUS(WTT-COUNT).
056300     READ TRANMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
056400 1171-BUILD-TRAN-ENTRY-EXIT.
056500     EXIT.
056600*
056700 1180-LOAD-FINEMST.
056800     MOVE 0 TO LOAD-EOF-SW.
056900     OPEN INPUT FINEMST-FILE.
057000     READ FINEMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
057100     PERFORM 1181-BUILD-FINE-ENTRY THRU 1181-BUILD-FINE-ENTRY-EXIT
057200         UNTIL LOAD-EOF-SW = 1.
057300     CLOSE FINEMST-FILE.
057400 1180-LOAD-FINEMST-EXIT.
057500     EXIT.
057600 1181-BUILD-FINE-ENTRY.
057700     ADD 1 TO WFT-COUNT.
057800     MOVE FN-FINE-ID        TO WFT-FINE-ID(WFT-COUNT).
057900     MOVE FN-MEMBER-ID      TO WFT-MEMBER-ID(WFT-COUNT).
058000     MOVE FN-TRANSACTION-ID TO WFT-TRANSACTION-ID(WFT-COUNT).
058100     MOVE FN-FINE-AMOUNT    TO WFT-FINE-AMOUNT(WFT-COUNT).
058200     MOVE FN-FINE-STATUS    TO WFT-FINE-STATUS(WFT-COUNT).
058300     MOVE FN-DATE-ISSUED    TO WFT-DATE-ISSUED(WFT-COUNT).
058400     MOVE FN-DATE-PAID      TO WFT-DATE-PAID(WFT-COUNT).
058500     READ FINEMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
058600 1181-BUILD-FINE-ENTRY-EXIT.
058700     EXIT.
058800*
058900 1190-LOAD-RESVMST.
059000     MOVE 0 TO LOAD-EOF-SW.
059100     OPEN INPUT RESVMST-FILE.
059200     READ RESVMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
059300     PERFORM 1191-BUILD-RESV-ENTRY THRU 1191-BUILD-RESV-ENTRY-EXIT
059400         UNTIL LOAD-EOF-SW = 1.
059500     CLOSE RESVMST-FILE.
059600 1190-LOAD-RESVMST-EXIT.
059700     EXIT.
059800 1191-BUILD-RESV-ENTRY.
059900     ADD 1 TO WRT-COUNT.
060000     MOVE RS-RESERVATION-ID   TO WRT-RESERVATION-ID(WRT-COUNT).
060100     MOVE RS-BOOK-ID          TO WRT-BOOK-ID(WRT-COUNT).
060200     MOVE RS-MEMBER-ID        TO WRT-MEMBER-ID(WRT-COUNT).
060300     MOVE RS-RESERVATION-TIME TO WRT-RESERVATION-TIME(WRT-COUNT).
060400     MOVE RS-RES-STATUS       TO WRT-RES-STATUS(WRT-COUNT).
060500     READ RESVMST-FILE AT END MOVE 1 TO LOAD-EOF-SW.
060600 1191-BUILD-RESV-ENTRY-EXIT.
060700     EXIT.
060800*
060900*****************************************************
061000*    2000  --  MAIN REQUEST LOOP AND DISPATCH WALL   *
061100*****************************************************
061200 2000-PROCESS-REQUESTS.
061300     ADD 1 TO WS-REQ-COUNT.
061400     MOVE SPACES  TO WS-RESULT-CODE WS-REASON-TEXT
061500                     WS-DET-KEY-FIELDS.
061600     PERFORM 2100-DISPATCH-REQUEST THRU 2100-DISPATCH-REQUEST-EXIT.
061700     PERFORM 9015-PRINT-DETAIL-LINE THRU 9015-PRINT-DETAIL-LINE-EXIT.
061800     PERFORM 2010-READ-REQUEST.
061900 2000-PROCESS-REQUESTS-EXIT.
062000     EXIT.
062100*
062200 2010-READ-REQUEST.
062300     READ REQUEST-FILE
062400         AT END MOVE 1 TO EOF-SW.
062500*
062600 2100-DISPATCH-REQUEST.
062700     IF REQ-OP-BORROW
062800         PERFORM 3100-BORROW-BOOK THRU 3100-BORROW-BOOK-EXIT
062900     ELSE
063000     IF REQ-OP-RETURN
063100         PERFORM 3200-RETURN-BOOK THRU 3200-RETURN-BOOK-EXIT
063200     ELSE
063300     IF REQ-OP-FINE-RUN
063400         PERFORM 3300-FINE-RUN THRU 3300-FINE-RUN-EXIT
063500     ELSE
063600     IF REQ-OP-LOAN-INQ
063700         PERFORM 3400-LOAN-INQUIRY THRU 3400-LOAN-INQUIRY-EXIT
063800     ELSE
063900     IF REQ-OP-ADD-BOOK
064000         PERFORM 4100-ADD-BOOK THRU 4100-ADD-BOOK-EXIT
064100     ELSE
064200     IF REQ-OP-REMOVE-BOOK
064300         PERFORM 4200-REMOVE-BOOK THRU 4200-REMOVE-BOOK-EXIT
064400     ELSE
064500     IF REQ-OP-UPDATE-STOCK
064600         PERFORM 4300-UPDATE-STOCK THRU 4300-UPDATE-STOCK-EXIT
064700     ELSE
064800     IF REQ-OP-CATALOG-INQ
064900         PERFORM 4400-CATALOG-INQUIRY THRU 4400-CATALOG-INQUIRY-EXIT
065000     ELSE
065100     IF REQ-OP-ADD-MEMBER
065200         PERFORM 5100-ADD-MEMBER THRU 5100-ADD-MEMBER-EXIT
065300     ELSE
065400     IF REQ-OP-REMOVE-MEMBER
065500         PERFORM 5200-REMOVE-MEMBER THRU 5200-REMOVE-MEMBER-EXIT
065600     ELSE
065700     IF REQ-OP-MEMBER-INQ
065800         PERFORM 5300-MEMBER-INQUIRY THRU 5300-MEMBER-INQUIRY-EXIT
065900     ELSE
066000     IF REQ-OP-PLACE-RESV
066100         PERFORM 6100-PLACE-RESERVATION THRU 6100-PLACE-RESERVATION-EXIT
066200     ELSE
066300     IF REQ-OP-NEXT-WAITING
066400         PERFORM 6200-NEXT-WAITING THRU 6200-NEXT-WAITING-EXIT
066500     ELSE
066600     IF REQ-OP-UPDATE-RESV
066700         PERFORM 6300-UPDATE-RESV-STATUS THRU 6300-UPDATE-RESV-STATUS-EXIT
066800     ELSE
066900     IF REQ-OP-RESV-INQ
067000         PERFORM 6400-RESV-INQUIRY THRU 6400-RESV-INQUIRY-EXIT
067100     ELSE
067200     IF REQ-OP-LIBRARIAN-LOGIN
067300         PERFORM 7100-LIBRARIAN-LOGIN THRU 7100-LIBRARIAN-LOGIN-EXIT
067400     ELSE
067500     IF REQ-OP-MEMBER-LOGIN
067600         PERFORM 7200-MEMBER-LOGIN THRU 7200-MEMBER-LOGIN-EXIT
067700     ELSE
067800         ADD 1 TO WS-REJECT-COUNT
067900         MOVE 'REJECTED' TO WS-RESULT-CODE
068000         MOVE 'UNRECOGNIZED REQUEST OPCODE ON REQUEST FILE'
068100             TO WS-REASON-TEXT.
068200 2100-DISPATCH-REQUEST-EXIT.
068300     EXIT.
068400*
068500*****************************************************
068600*    3000  --  LOAN ENGINE (BORROW / RETURN / FINES) *
068700*****************************************************
068800 3100-BORROW-BOOK.
068900     MOVE REQ-OPERAND-BORROW TO REQ-OPERAND-AREA.
069000     MOVE 'MBR '  TO WS-DET-KEY-FIELDS(1:4).
069100     MOVE REQ-BR-MEMBER-ID TO WS-DET-KEY-FIELDS(5:6).
069200     MOVE ' BK '  TO WS-DET-KEY-FIELDS(11:4).
069300     MOVE REQ-BR-BOOK-ID   TO WS-DET-KEY-FIELDS(15:6).
069400     SET WS-NOT-FOUND TO TRUE.
069500     MOVE REQ-BR-BOOK-ID TO WS-SEARCH-KEY-1.
069600     PERFORM 3101-FIND-BOOK-BY-ID THRU 3101-FIND-BOOK-BY-ID-EXIT
069700         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT.
069800     IF WS-NOT-FOUND
069900         MOVE 'REJECTED' TO WS-RESULT-CODE
070000         MOVE 'BOOK-ID NOT ON FILE' TO WS-REASON-TEXT
070100     ELSE
070200     IF WBT-COPIES-AVAILABLE(WS-FOUND-SUB) < 1
070300         MOVE 'REJECTED' TO WS-RESULT-CODE
070400         MOVE 'NO COPIES AVAILABLE -- RULE 3' TO WS-REASON-TEXT
070500     ELSE
070600         SET WS-NOT-FOUND TO TRUE
070700         MOVE REQ-BR-MEMBER-ID TO WS-SEARCH-KEY-1
070800         MOVE REQ-BR-BOOK-ID   TO WS-SEARCH-KEY-2
070900         PERFORM 3102-FIND-ACTIVE-LOAN-FOR-BOOK
071000             THRU 3102-FIND-ACTIVE-LOAN-FOR-BOOK-EXIT
071100             VARYING SUB2 FROM 1 BY 1 UNTIL SUB2 > WTT-COUNT
071200         IF WS-FOUND
071300             MOVE 'REJECTED' TO WS-RESULT-CODE
071400             MOVE 'MEMBER ALREADY HAS AN ACTIVE LOAN ON THIS BOOK'
071500                 TO WS-REASON-TEXT
071600         ELSE
071700             PERFORM 3103-POST-NEW-LOAN THRU 3103-POST-NEW-LOAN-EXIT
071800             MOVE 'ACCEPTED' TO WS-RESULT-CODE
071900             MOVE 'LOAN POSTED, DUE DATE SET' TO WS-REASON-TEXT
072000             ADD 1 TO WS-BORROW-COUNT.
072100 3100-BORROW-BOOK-EXIT.
072200     EXIT.
072300*
072400 3101-FIND-BOOK-BY-ID.
072500*    GENERAL-PURPOSE BOOK LOOKUP -- CALLER LOADS
072600*    WS-SEARCH-KEY-1 WITH THE BOOK-ID FIRST.  USED BY
072700*    BORROW, RETURN, REMOVE-BOOK, UPDATE-STOCK, PLACE-RESV.
072800     IF WBT-BOOK-ID(SUB1) = WS-SEARCH-KEY-1
072900         SET WS-FOUND TO TRUE
073000         MOVE SUB1 TO WS-FOUND-SUB.
073100 3101-FIND-BOOK-BY-ID-EXIT.
073200     EXIT.
073300*
073400 3102-FIND-ACTIVE-LOAN-FOR-BOOK.
073500*    CALLER LOADS WS-SEARCH-KEY-1 = MEMBER-ID, WS-SEARCH-KEY-2
073600*    = BOOK-ID.  USED BY BORROW TO ENFORCE RULE 2.
073700     IF WTT-MEMBER-ID(SUB2) = WS-SEARCH-KEY-1
073800     AND WTT-BOOK-ID(SUB2)   = WS-SEARCH-KEY-2
073900     AND WTT-STATUS-ACTIVE(SUB2)
074000         SET WS-FOUND TO TRUE
074100         MOVE SUB2 TO WS-FOUND-SUB.
074200 3102-FIND-ACTIVE-LOAN-FOR-BOOK-EXIT.
074300     EXIT.
074400*
074500 3103-POST-NEW-LOAN.
074600     SUBTRACT 1 FROM WBT-COPIES-AVAILABLE(WS-FOUND-SUB).
074700     ADD 1 TO WBT-TIMES-BORROWED(WS-FOUND-SUB).
074800     PERFORM 3900-NEXT-TRAN-ID THRU 3900-NEXT-TRAN-ID-EXIT.
074900     ADD 1 TO WTT-COUNT.
075000     MOVE WS-NEXT-ID       TO WTT-TRANSACTION-ID(WTT-COUNT).
075100     MOVE REQ-BR-MEMBER-ID TO WTT-MEMBER-ID(WTT-COUNT).
075200     MOVE REQ-BR-BOOK-ID   TO WTT-BOOK-ID(WTT-COUNT).
075300     MOVE WS-RUN-DATE      TO WTT-BORROW-DATE(WTT-COUNT).
075400     PERFORM 3110-CALC-DUE-DATE THRU 3110-CALC-DUE-DATE-EXIT.
075500     MOVE 0                TO WTT-RETURN-DATE(WTT-COUNT).
075600     SET WTT-STATUS-ACTIVE(WTT-COUNT) TO TRUE.
075700 3103-POST-NEW-LOAN-EXIT.
075800     EXIT.
075900*
076000 3110-CALC-DUE-DATE.
076100*    RULE 1 -- DUE-DATE = BORROW-DATE + 14 DAYS, BY WAY OF
076200*    THE JULIAN DAY NUMBER SO MONTH/YEAR ROLLS OVER CLEAN.
076300     MOVE WS-RUN-DATE TO DC-YMD-8.
076400     MOVE DC-YMD-YYYY TO DC-YYYY.
076500     MOVE DC-YMD-MM   TO DC-MM.
076600     MOVE DC-YMD-DD   TO DC-DD.
076700     PERFORM 3105-YMD-TO-JDN THRU 3105-YMD-TO-JDN-EXIT.
076800     ADD 14 TO DC-JDN.
076900     PERFORM 3106-JDN-TO-YMD THRU 3106-JDN-TO-YMD-EXIT.
077000     MOVE DC-YMD-8 TO WTT-DUE-DATE(WTT-COUNT).
077100 3110-CALC-DUE-DATE-EXIT.
077200     EXIT.
077300*
077400 3105-YMD-TO-JDN.
077500*    FLIEGEL & VAN FLANDERN.  ALL DIVISION IS INTEGER
077600*    (TRUNCATING) COMP ARITHMETIC -- NO INTRINSIC FUNCTIONS.
077700     COMPUTE DC-A = (DC-MM - 14) / 12.
077800     COMPUTE DC-JDN =
077900         (1461 * (DC-YYYY + 4800 + DC-A)) / 4
078000       + (367  * (DC-MM - 2 - 12 * DC-A)) / 12
078100       - (3 * ((DC-YYYY + 4900 + DC-A) / 100)) / 4
078200       + DC-DD - 32075.
078300 3105-YMD-TO-JDN-EXIT.
078400     EXIT.
078500*
078600 3106-JDN-TO-YMD.
078700     COMPUTE DC-L = DC-JDN + 68569.
078800     COMPUTE DC-N = (4 * DC-L) / 146097.
078900     COMPUTE DC-L = DC-L - (146097 * DC-N + 3) / 4.
079000     COMPUTE DC-I = (4000 * (DC-L + 1)) / 1461001.
079100     COMPUTE DC-L = DC-L - (1461 * DC-I) / 4 + 31.
079200     COMPUTE DC-J = (80 * DC-L) / 2447.
079300     COMPUTE DC-DD = DC-L - (2447 * DC-J) / 80.
079400     COMPUTE DC-L = DC-J / 11.
079500     COMPUTE DC-MM = DC-J + 2 - (12 * DC-L).
079600     COMPUTE DC-YYYY = 100 * (DC-N - 49) + DC-I + DC-L.
079700     MOVE DC-YYYY TO DC-YMD-YYYY.
079800     MOVE DC-MM   TO DC-YMD-MM.
079900     MOVE DC-DD   TO DC-YMD-DD.
080000 3106-JDN-TO-YMD-EXIT.
080100     EXIT.
080200*
080300 3200-RETURN-BOOK.
080400     MOVE REQ-OPERAND-RETURN TO REQ-OPERAND-AREA.
080500     MOVE 'MBR '  TO WS-DET-KEY-FIELDS(1:4).
080600     MOVE REQ-RT-MEMBER-ID TO WS-DET-KEY-FIELDS(5:6).
080700     MOVE ' TRN ' TO WS-DET-KEY-FIELDS(11:5).
080800     MOVE REQ-RT-TRAN-ID   TO WS-DET-KEY-FIELDS(16:6).
080900     SET WS-NOT-FOUND TO TRUE.
081000     MOVE REQ-RT-TRAN-ID TO WS-SEARCH-KEY-1.
081100     PERFORM 3201-FIND-ACTIVE-LOAN-BY-TRAN
081200         THRU 3201-FIND-ACTIVE-LOAN-BY-TRAN-EXIT
081300         VARYING SUB2 FROM 1 BY 1 UNTIL SUB2 > WTT-COUNT.
081400     IF WS-NOT-FOUND
081500         MOVE 'REJECTED' TO WS-RESULT-CODE
081600         MOVE 'NO MATCHING ACTIVE LOAN -- RULE 6' TO WS-REASON-TEXT
081700     ELSE
081800     IF WTT-MEMBER-ID(WS-FOUND-SUB) NOT = REQ-RT-MEMBER-ID
081900     OR WTT-BOOK-ID(WS-FOUND-SUB)   NOT = REQ-RT-BOOK-ID
082000         MOVE 'REJECTED' TO WS-RESULT-CODE
082100         MOVE 'NO MATCHING ACTIVE LOAN -- RULE 6' TO WS-REASON-TEXT
082200     ELSE
082300         MOVE WS-RUN-DATE TO WTT-RETURN-DATE(WS-FOUND-SUB)
082400         SET WTT-STATUS-RETURNED(WS-FOUND-SUB) TO TRUE
082500         SET WS-NOT-FOUND TO TRUE
082600         MOVE REQ-RT-BOOK-ID TO WS-SEARCH-KEY-1
082700         PERFORM 3101-FIND-BOOK-BY-ID THRU 3101-FIND-BOOK-BY-ID-EXIT
082800             VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT
082900         PERFORM 3210-BUMP-COPIES-AVAILABLE
083000             THRU 3210-BUMP-COPIES-AVAILABLE-EXIT
083100         MOVE 'ACCEPTED' TO WS-RESULT-CODE
083200         MOVE 'RETURN POSTED' TO WS-REASON-TEXT
083300         ADD 1 TO WS-RETURN-COUNT.
083400 3200-RETURN-BOOK-EXIT.
083500     EXIT.
083600*
083700 3201-FIND-ACTIVE-LOAN-BY-TRAN.
083800     IF WTT-TRANSACTION-ID(SUB2) = WS-SEARCH-KEY-1
083900     AND WTT-STATUS-ACTIVE(SUB2)
084000         SET WS-FOUND TO TRUE
084100         MOVE SUB2 TO WS-FOUND-SUB.
084200 3201-FIND-ACTIVE-LOAN-BY-TRAN-EXIT.
084300     EXIT.
084400*
084500 3210-BUMP-COPIES-AVAILABLE.
084600*    RULE 5 -- NEVER GO ABOVE TOTAL-COPIES.
084700     IF WS-FOUND
084800     AND WBT-COPIES-AVAILABLE(WS-FOUND-SUB) <
084900         WBT-TOTAL-COPIES(WS-FOUND-SUB)
085000         ADD 1 TO WBT-COPIES-AVAILABLE(WS-FOUND-SUB).
085100 3210-BUMP-COPIES-AVAILABLE-EXIT.
085200     EXIT.
085300*
085400 3300-FINE-RUN.
085500*    A FINE-RUN REQUEST IS A WHOLE-LEDGER SCAN, NOT A
085600*    SINGLE-LOAN OPERATION.  WALKS EVERY LOAN, ONE FINE
085700*    PER LOAN AT MOST (RULE 8).
085800     PERFORM 3301-FINE-ONE-LOAN THRU 3301-FINE-ONE-LOAN-EXIT
085900         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WTT-COUNT.
086000     MOVE 'ACCEPTED' TO WS-RESULT-CODE.
086100 3300-FINE-RUN-EXIT.
086200     EXIT.
086300*
086400 3301-FINE-ONE-LOAN.
086500     IF WTT-STATUS-ACTIVE(SUB1)
086600         PERFORM 3310-CALC-DAYS-OVERDUE
086700             THRU 3310-CALC-DAYS-OVERDUE-EXIT
086800         IF DAYS-OVERDUE-CALC > 0
086900             SET WS-NOT-FOUND TO TRUE
087000             MOVE WTT-TRANSACTION-ID(SUB1) TO WS-SEARCH-KEY-1
087100             PERFORM 3320-FIND-FINE-BY-TRAN
087200                 THRU 3320-FIND-FINE-BY-TRAN-EXIT
087300                 VARYING SUB2 FROM 1 BY 1 UNTIL SUB2 > WFT-COUNT
087400             IF WS-NOT-FOUND
087500                 PERFORM 3330-POST-FINE THRU 3330-POST-FINE-EXIT.
087600 3301-FINE-ONE-LOAN-EXIT.
087700     EXIT.
087800*
087900 3310-CALC-DAYS-OVERDUE.
088000     MOVE WS-RUN-DATE           TO DC-YMD-8.
088100     MOVE DC-YMD-YYYY TO DC-YYYY.
088200     MOVE DC-YMD-MM   TO DC-MM.
088300     MOVE DC-YMD-DD   TO DC-DD.
088400     PERFORM 3105-YMD-TO-JDN THRU 3105-YMD-TO-JDN-EXIT.
088500     MOVE DC-JDN TO RUN-DATE-JDN.
088600     MOVE WTT-DUE-DATE(SUB1)    TO DC-YMD-8.
088700     MOVE DC-YMD-YYYY TO DC-YYYY.
088800     MOVE DC-YMD-MM   TO DC-MM.
088900     MOVE DC-YMD-DD   TO DC-DD.
089000     PERFORM 3105-YMD-TO-JDN THRU 3105-YMD-TO-JDN-EXIT.
089100     MOVE DC-JDN TO DUE-DATE-JDN.
089200     COMPUTE DAYS-OVERDUE-CALC = RUN-DATE-JDN - DUE-DATE-JDN.
089300 3310-CALC-DAYS-OVERDUE-EXIT.
089400     EXIT.
089500*
089600 3320-FIND-FINE-BY-TRAN.
089700     IF WFT-TRANSACTION-ID(SUB2) = WS-SEARCH-KEY-1
089800         SET WS-FOUND TO TRUE
089900         MOVE SUB2 TO WS-FOUND-SUB.
090000 3320-FIND-FINE-BY-TRAN-EXIT.
090100     EXIT.
090200*
090300 3330-POST-FINE.
090400     PERFORM 3901-NEXT-FINE-ID THRU 3901-NEXT-FINE-ID-EXIT.
090500     ADD 1 TO WFT-COUNT.
090600     MOVE WS-NEXT-ID              TO WFT-FINE-ID(WFT-COUNT).
090700     MOVE WTT-MEMBER-ID(SUB1)     TO WFT-MEMBER-ID(WFT-COUNT).
090800     MOVE WTT-TRANSACTION-ID(SUB1) TO WFT-TRANSACTION-ID(WFT-COUNT).
090900*        RULE 7 -- 5.00 PER WHOLE DAY OVERDUE, EXACT, NO ROUNDING.
091000     COMPUTE WFT-FINE-AMOUNT(WFT-COUNT) =
091100         5.00 * DAYS-OVERDUE-CALC.
091200     SET WFT-STATUS-OUTSTANDING(WFT-COUNT) TO TRUE.
091300     MOVE WS-RUN-DATE             TO WFT-DATE-ISSUED(WFT-COUNT).
091400     MOVE 0                       TO WFT-DATE-PAID(WFT-COUNT).
091500     ADD 1 TO WS-FINE-COUNT.
091600     ADD WFT-FINE-AMOUNT(WFT-COUNT) TO WS-FINE-TOTAL.
091700     PERFORM 9020-PRINT-FINE-LINE THRU 9020-PRINT-FINE-LINE-EXIT.
091800 3330-POST-FINE-EXIT.
091900     EXIT.
092000*
092100 3400-LOAN-INQUIRY.
092200*    REQ-LI-TRAN-ID NOT ZERO IS A SINGLE-LOAN LOOKUP, JOINED
092300*    TO THE MEMBER NAME AND BOOK TITLE FOR THE PRINTED ROW.
092400*    OTHERWISE THIS IS A LISTING -- ALL LOANS, OR (IF
092500*    REQ-LI-MEMBER-ID IS GIVEN) ONE MEMBER'S LOANS, MOST-
092600*    RECENT-BORROW-DATE FIRST.  READ-ONLY -- NO MASTER IS
092700*    UPDATED BY AN INQUIRY REQUEST.
092800     MOVE REQ-OPERAND-LOAN-INQ TO REQ-OPERAND-AREA.
092900     MOVE 0 TO WS-LIST-COUNT.
093000     IF REQ-LI-TRAN-ID NOT = 0
093100         PERFORM 3420-LIST-LOAN-BY-TRAN
093200             THRU 3420-LIST-LOAN-BY-TRAN-EXIT
093300     ELSE
093400         PERFORM 3430-LIST-LOANS-BY-DATE
093500             THRU 3430-LIST-LOANS-BY-DATE-EXIT.
093600 3400-LOAN-INQUIRY-EXIT.
093700     EXIT.
093800*
093900 3420-LIST-LOAN-BY-TRAN.
094000     SET WS-NOT-FOUND TO TRUE.
094100     MOVE REQ-LI-TRAN-ID TO WS-SEARCH-KEY-1.
094200     PERFORM 3421-MATCH-LOAN-TRAN THRU 3421-MATCH-LOAN-TRAN-EXIT
094300         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WTT-COUNT.
094400     IF WS-NOT-FOUND
094500         MOVE 'REJECTED' TO WS-RESULT-CODE
094600         MOVE 'TRANSACTION-ID NOT ON FILE' TO WS-REASON-TEXT
094700     ELSE
094800         PERFORM 3440-PRINT-LOAN-ROW THRU 3440-PRINT-LOAN-ROW-EXIT
094900         MOVE 'ACCEPTED' TO WS-RESULT-CODE
095000         MOVE '1 LOAN LISTED, MEMBER AND BOOK JOINED'
095100             TO WS-REASON-TEXT.
095200 3420-LIST-LOAN-BY-TRAN-EXIT.
095300     EXIT.
095400*
095500 3421-MATCH-LOAN-TRAN.
095600     IF WTT-TRANSACTION-ID(SUB1) = WS-SEARCH-KEY-1
095700         SET WS-FOUND TO TRUE
095800         MOVE SUB1 TO WS-FOUND-SUB.
095900 3421-MATCH-LOAN-TRAN-EXIT.
096000     EXIT.
096100*
096200 3430-LIST-LOANS-BY-DATE.
096300     PERFORM 3431-RESET-USED-SW THRU 3431-RESET-USED-SW-EXIT
096400         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WTT-COUNT.
096500     PERFORM 3432-PRINT-NEXT-LOAN-BY-DATE
096600         THRU 3432-PRINT-NEXT-LOAN-BY-DATE-EXIT
096700         VARYING SUB3 FROM 1 BY 1 UNTIL SUB3 > WTT-COUNT.
096800     MOVE 'ACCEPTED' TO WS-RESULT-CODE.
096900     MOVE WS-LIST-COUNT TO WS-REASON-TEXT(1:6).
097000     MOVE ' LOAN(S) LISTED, MOST RECENT BORROW-DATE FIRST'
097100         TO WS-REASON-TEXT(7:48).
097200 3430-LIST-LOANS-BY-DATE-EXIT.
097300     EXIT.
097400*
097500 3431-RESET-USED-SW.
097600     MOVE 'N' TO WS-USED-SW(SUB1).
097700 3431-RESET-USED-SW-EXIT.
097800     EXIT.
097900*
098000 3432-PRINT-NEXT-LOAN-BY-DATE.
098100*    SUB3 ONLY COUNTS THE PASSES -- EACH PASS RE-SCANS THE
098200*    WHOLE TABLE FOR THE NEWEST LOAN NOT YET PRINTED.
098300     MOVE 0 TO WS-EXTREME-SUB.
098400     MOVE LOW-VALUES TO WS-EXTREME-VALUE-14.
098500     PERFORM 3433-FIND-NEWEST-UNPRINTED
098600         THRU 3433-FIND-NEWEST-UNPRINTED-EXIT
098700         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WTT-COUNT.
098800     IF WS-EXTREME-SUB NOT = 0
098900         MOVE 'Y' TO WS-USED-SW(WS-EXTREME-SUB)
099000         MOVE WS-EXTREME-SUB TO WS-FOUND-SUB
099100         PERFORM 3440-PRINT-LOAN-ROW THRU 3440-PRINT-LOAN-ROW-EXIT.
099200 3432-PRINT-NEXT-LOAN-BY-DATE-EXIT.
099300     EXIT.
099400*
099500 3433-FIND-NEWEST-UNPRINTED.
099600     IF WS-USED-SW(SUB1) = 'N'
099700     AND (REQ-LI-MEMBER-ID = 0 OR WTT-MEMBER-ID(SUB1) = REQ-LI-MEMBER-ID)
099800     AND WTT-BORROW-DATE(SUB1) > WS-EXTREME-VALUE-14(1:8)
099900         MOVE SUB1 TO WS-EXTREME-SUB
100000         MOVE WTT-BORROW-DATE(SUB1) TO WS-EXTREME-VALUE-14(1:8).
100100 3433-FIND-NEWEST-UNPRINTED-EXIT.
100200     EXIT.
100300*
100400*    PRINTS ONE LOAN ROW -- CALLER LOADS WS-FOUND-SUB WITH
100500*    THE TRAN-TABLE SUBSCRIPT.  MEMBER NAME AND BOOK TITLE
100600*    ARE RESOLVED BY LOOKING THE IDS UP IN THE OTHER TWO
100700*    IN-CORE TABLES -- THE LOAN ROW ITSELF ONLY HOLDS IDS.
100800 3440-PRINT-LOAN-ROW.
100900*    CALLER LOADS WS-FOUND-SUB WITH THE TRAN-TABLE SUBSCRIPT
101000*    TO PRINT -- COPIED TO WS-EXTREME-SUB IMMEDIATELY SINCE
101100*    THE MEMBER/BOOK LOOKUPS BELOW OVERWRITE WS-FOUND-SUB
101200*    WITH THEIR OWN RESULT SUBSCRIPT.
101300     MOVE WS-FOUND-SUB TO WS-EXTREME-SUB.
101400     MOVE SPACES TO WS-LIST-KEY-FIELDS WS-LIST-REASON.
101500     MOVE 'TRAN ' TO WS-LIST-KEY-FIELDS(1:5).
101600     MOVE WTT-TRANSACTION-ID(WS-EXTREME-SUB)
101700         TO WS-LIST-KEY-FIELDS(6:6).
101800     MOVE ' MBR ' TO WS-LIST-KEY-FIELDS(12:5).
101900     MOVE WTT-MEMBER-ID(WS-EXTREME-SUB) TO WS-LIST-KEY-FIELDS(17:6).
102000     MOVE ' BK ' TO WS-LIST-KEY-FIELDS(23:4).
102100     MOVE WTT-BOOK-ID(WS-EXTREME-SUB) TO WS-LIST-KEY-FIELDS(27:6).
102200     MOVE 'MBR=' TO WS-LIST-REASON(1:4).
102300     MOVE WTT-MEMBER-ID(WS-EXTREME-SUB) TO WS-SEARCH-KEY-1.
102400     SET WS-NOT-FOUND TO TRUE.
102500     PERFORM 5150-FIND-MEMBER-BY-ID THRU 5150-FIND-MEMBER-BY-ID-EXIT
102600         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WMT-COUNT.
102700     IF WS-FOUND
102800         MOVE WMT-MEMBER-NAME(WS-FOUND-SUB) TO WS-JOIN-NAME-1
102900     ELSE
103000         MOVE 'MEMBER NOT ON FILE' TO WS-JOIN-NAME-1.
103100     MOVE WS-JOIN-NAME-1(1:20) TO WS-LIST-REASON(5:20).
103200     MOVE ' BK=' TO WS-LIST-REASON(25:4).
103300     MOVE WTT-BOOK-ID(WS-EXTREME-SUB) TO WS-SEARCH-KEY-1.
103400     SET WS-NOT-FOUND TO TRUE.
103500     PERFORM 3101-FIND-BOOK-BY-ID THRU 3101-FIND-BOOK-BY-ID-EXIT
103600         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT.
103700     IF WS-FOUND
103800         MOVE WBT-TITLE(WS-FOUND-SUB) TO WS-JOIN-NAME-2
103900     ELSE
104000         MOVE 'BOOK NOT ON FILE' TO WS-JOIN-NAME-2.
104100     MOVE WS-JOIN-NAME-2(1:31) TO WS-LIST-REASON(29:31).
104200     PERFORM 9016-PRINT-LISTING-LINE THRU 9016-PRINT-LISTING-LINE-EXIT.
104300 3440-PRINT-LOAN-ROW-EXIT.
104400     EXIT.
104500*
104600 3900-NEXT-TRAN-ID.
104700     IF WTT-COUNT = 0
104800         MOVE 1 TO WS-NEXT-ID
104900     ELSE
105000         COMPUTE WS-NEXT-ID = WTT-TRANSACTION-ID(WTT-COUNT) + 1.
105100 3900-NEXT-TRAN-ID-EXIT.
105200     EXIT.
105300*
105400 3901-NEXT-FINE-ID.
105500     IF WFT-COUNT = 0
105600         MOVE 1 TO WS-NEXT-ID
105700     ELSE
105800         COMPUTE WS-NEXT-ID = WFT-FINE-ID(WFT-COUNT) + 1.
105900 3901-NEXT-FINE-ID-EXIT.
106000     EXIT.
106100*
106200*****************************************************
106300*    4000  --  CATALOG ENGINE                       *
106400*****************************************************
106500 4100-ADD-BOOK.
106600     MOVE REQ-OPERAND-ADD-BOOK TO REQ-OPERAND-AREA.
106700     MOVE 'TITLE '  TO WS-DET-KEY-FIELDS(1:6).
106800     MOVE REQ-AB-TITLE(1:32) TO WS-DET-KEY-FIELDS(7:32).
106900     PERFORM 3900-NEXT-TRAN-ID THRU 3900-NEXT-TRAN-ID-EXIT.
107000     PERFORM 4900-NEXT-BOOK-ID THRU 4900-NEXT-BOOK-ID-EXIT.
107100     ADD 1 TO WBT-COUNT.
107200     MOVE WS-NEXT-ID          TO WBT-BOOK-ID(WBT-COUNT).
107300     MOVE REQ-AB-TITLE        TO WBT-TITLE(WBT-COUNT).
107400     MOVE REQ-AB-PUBLISHER    TO WBT-PUBLISHER(WBT-COUNT).
107500     MOVE REQ-AB-PUB-DATE     TO WBT-PUB-DATE(WBT-COUNT).
107600*        RULE 11 -- AVAILABLE = TOTAL, TIMES-BORROWED = 0.
107700     MOVE REQ-AB-TOTAL-COPIES TO WBT-TOTAL-COPIES(WBT-COUNT).
107800     MOVE REQ-AB-TOTAL-COPIES TO WBT-COPIES-AVAILABLE(WBT-COUNT).
107900     MOVE 0                   TO WBT-TIMES-BORROWED(WBT-COUNT).
108000     PERFORM 4110-FIND-OR-CREATE-AUTHOR
108100         THRU 4110-FIND-OR-CREATE-AUTHOR-EXIT.
108200     PERFORM 4120-FIND-OR-CREATE-SUBJECT
108300         THRU 4120-FIND-OR-CREATE-SUBJECT-EXIT.
108400     MOVE 'ACCEPTED' TO WS-RESULT-CODE.
108500     MOVE 'BOOK ADDED TO CATALOG' TO WS-REASON-TEXT.
108600 4100-ADD-BOOK-EXIT.
108700     EXIT.
108800*
108900 4110-FIND-OR-CREATE-AUTHOR.
109000*    RULE 12 -- FIND-OR-CREATE ON EXACT TRIMMED NAME;
109100*    BLANK NAMES ARE IGNORED.  TWO AUTHOR SLOTS PER BOOK.
109200     IF REQ-AB-AUTHOR-1 NOT = SPACES
109300         MOVE REQ-AB-AUTHOR-1 TO WS-SEARCH-NAME-30
109400         PERFORM 4111-ATTACH-ONE-AUTHOR
109500             THRU 4111-ATTACH-ONE-AUTHOR-EXIT.
109600     IF REQ-AB-AUTHOR-2 NOT = SPACES
109700         MOVE REQ-AB-AUTHOR-2 TO WS-SEARCH-NAME-30
109800         PERFORM 4111-ATTACH-ONE-AUTHOR
109900             THRU 4111-ATTACH-ONE-AUTHOR-EXIT.
110000 4110-FIND-OR-CREATE-AUTHOR-EXIT.
110100     EXIT.
110200*
110300 4111-ATTACH-ONE-AUTHOR.
110400     SET WS-NOT-FOUND TO TRUE.
110500     PERFORM 4112-FIND-AUTHOR-BY-NAME
110600         THRU 4112-FIND-AUTHOR-BY-NAME-EXIT
110700         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WAT-COUNT.
110800     IF WS-NOT-FOUND
110900         PERFORM 4901-NEXT-AUTHOR-ID THRU 4901-NEXT-AUTHOR-ID-EXIT
111000         ADD 1 TO WAT-COUNT
111100         MOVE WS-NEXT-ID       TO WAT-AUTHOR-ID(WAT-COUNT)
111200         MOVE WS-SEARCH-NAME-30 TO WAT-AUTHOR-NAME(WAT-COUNT)
111300         MOVE WS-NEXT-ID       TO WS-SEARCH-KEY-1
111400     ELSE
111500         MOVE WAT-AUTHOR-ID(WS-FOUND-SUB) TO WS-SEARCH-KEY-1.
111600     ADD 1 TO WBAT-COUNT.
111700     MOVE WBT-BOOK-ID(WBT-COUNT) TO WBAT-BOOK-ID(WBAT-COUNT).
111800     MOVE WS-SEARCH-KEY-1        TO WBAT-AUTHOR-ID(WBAT-COUNT).
111900 4111-ATTACH-ONE-AUTHOR-EXIT.
112000     EXIT.
112100*
112200 4112-FIND-AUTHOR-BY-NAME.
112300     IF WAT-AUTHOR-NAME(SUB1)(1:30) = WS-SEARCH-NAME-30
112400         SET WS-FOUND TO TRUE
112500         MOVE SUB1 TO WS-FOUND-SUB.
112600 4112-FIND-AUTHOR-BY-NAME-EXIT.
112700     EXIT.
112800*
112900 4120-FIND-OR-CREATE-SUBJECT.
113000     IF REQ-AB-SUBJECT-1 NOT = SPACES
113100         MOVE SPACES TO WS-SEARCH-NAME-30
113200         MOVE REQ-AB-SUBJECT-1 TO WS-SEARCH-NAME-30(1:16)
113300         PERFORM 4121-ATTACH-ONE-SUBJECT
113400             THRU 4121-ATTACH-ONE-SUBJECT-EXIT.
113500     IF REQ-AB-SUBJECT-2 NOT = SPACES
113600         MOVE SPACES TO WS-SEARCH-NAME-30
113700         MOVE REQ-AB-SUBJECT-2 TO WS-SEARCH-NAME-30(1:16)
113800         PERFORM 4121-ATTACH-ONE-SUBJECT
113900             THRU 4121-ATTACH-ONE-SUBJECT-EXIT.
114000 4120-FIND-OR-CREATE-SUBJECT-EXIT.
114100     EXIT.
114200*
114300 4121-ATTACH-ONE-SUBJECT.
114400     SET WS-NOT-FOUND TO TRUE.
114500     PERFORM 4122-FIND-SUBJECT-BY-NAME
114600         THRU 4122-FIND-SUBJECT-BY-NAME-EXIT
114700         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WST-COUNT.
114800     IF WS-NOT-FOUND
114900         PERFORM 4902-NEXT-SUBJECT-ID THRU 4902-NEXT-SUBJECT-ID-EXIT
115000         ADD 1 TO WST-COUNT
115100         MOVE WS-NEXT-ID        TO WST-SUBJECT-ID(WST-COUNT)
115200         MOVE WS-SEARCH-NAME-30 TO WST-SUBJECT-NAME(WST-COUNT)
115300         MOVE WS-NEXT-ID        TO WS-SEARCH-KEY-1
115400     ELSE
115500         MOVE WST-SUBJECT-ID(WS-FOUND-SUB) TO WS-SEARCH-KEY-1.
115600     ADD 1 TO WBST-COUNT.
115700     MOVE WBT-BOOK-ID(WBT-COUNT) TO WBST-BOOK-ID(WBST-COUNT).
115800     MOVE WS-SEARCH-KEY-1        TO WBST-SUBJECT-ID(WBST-COUNT).
115900 4121-ATTACH-ONE-SUBJECT-EXIT.
116000     EXIT.
116100*
116200 4122-FIND-SUBJECT-BY-NAME.
116300     IF WST-SUBJECT-NAME(SUB1)(1:30) = WS-SEARCH-NAME-30
116400         SET WS-FOUND TO TRUE
116500         MOVE SUB1 TO WS-FOUND-SUB.
116600 4122-FIND-SUBJECT-BY-NAME-EXIT.
116700     EXIT.
116800*
116900 4200-REMOVE-BOOK.
117000     MOVE REQ-OPERAND-REMOVE-BOOK TO REQ-OPERAND-AREA.
117100     MOVE 'BOOK-ID ' TO WS-DET-KEY-FIELDS(1:8).
117200     MOVE REQ-RB-BOOK-ID TO WS-DET-KEY-FIELDS(9:6).
117300     SET WS-NOT-FOUND TO TRUE.
117400     MOVE REQ-RB-BOOK-ID TO WS-SEARCH-KEY-1.
117500     PERFORM 3101-FIND-BOOK-BY-ID THRU 3101-FIND-BOOK-BY-ID-EXIT
117600         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT.
117700     IF WS-NOT-FOUND
117800         MOVE 'REJECTED' TO WS-RESULT-CODE
117900         MOVE 'BOOK-ID NOT ON FILE' TO WS-REASON-TEXT
118000     ELSE
118100*        RULE 13 -- ANY COPY ON LOAN BLOCKS REMOVAL.
118200     IF WBT-COPIES-AVAILABLE(WS-FOUND-SUB) <
118300         WBT-TOTAL-COPIES(WS-FOUND-SUB)
118400         MOVE 'REJECTED' TO WS-RESULT-CODE
118500         MOVE 'BOOK HAS A COPY ON LOAN -- RULE 13' TO WS-REASON-TEXT
118600     ELSE
118700         PERFORM 4210-DELETE-BOOK-LINKS
118800             THRU 4210-DELETE-BOOK-LINKS-EXIT
118900         PERFORM 4220-COMPACT-BOOK-TABLE
119000             THRU 4220-COMPACT-BOOK-TABLE-EXIT
119100         MOVE 'ACCEPTED' TO WS-RESULT-CODE
119200         MOVE 'BOOK REMOVED FROM CATALOG' TO WS-REASON-TEXT.
119300 4200-REMOVE-BOOK-EXIT.
119400     EXIT.
119500*
119600 4210-DELETE-BOOK-LINKS.
119700*    STRIPS OUT THE BOOK-AUTHOR AND BOOK-SUBJECT ROWS FOR
119800*    THE BOOK BEING REMOVED.  NO PARENT-CHILD CASCADE ON
119900*    THE FILE ITSELF -- WE JUST COMPACT BOTH LINK TABLES.
120000     MOVE 1 TO SUB2.
120100     PERFORM 4211-KEEP-OR-DROP-BKAUTH
120200         THRU 4211-KEEP-OR-DROP-BKAUTH-EXIT
120300         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBAT-COUNT.
120400     COMPUTE WBAT-COUNT = SUB2 - 1.
120500     MOVE 1 TO SUB2.
120600     PERFORM 4212-KEEP-OR-DROP-BKSUBJ
120700         THRU 4212-KEEP-OR-DROP-BKSUBJ-EXIT
120800         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBST-COUNT.
120900     COMPUTE WBST-COUNT = SUB2 - 1.
121000 4210-DELETE-BOOK-LINKS-EXIT.
121100     EXIT.
121200*
121300 4211-KEEP-OR-DROP-BKAUTH.
121400     IF WBAT-BOOK-ID(SUB1) NOT = REQ-RB-BOOK-ID
121500     AND SUB1 NOT = SUB2
121600         MOVE WBAT-ENTRY(SUB1) TO WBAT-ENTRY(SUB2).
121700     IF WBAT-BOOK-ID(SUB1) NOT = REQ-RB-BOOK-ID
121800         ADD 1 TO SUB2.
121900 4211-KEEP-OR-DROP-BKAUTH-EXIT.
122000     EXIT.
122100*
122200 4212-KEEP-OR-DROP-BKSUBJ.
122300     IF WBST-BOOK-ID(SUB1) NOT = REQ-RB-BOOK-ID
122400     AND SUB1 NOT = SUB2
122500         MOVE WBST-ENTRY(SUB1) TO WBST-ENTRY(SUB2).
122600     IF WBST-BOOK-ID(SUB1) NOT = REQ-RB-BOOK-ID
122700         ADD 1 TO SUB2.
122800 4212-KEEP-OR-DROP-BKSUBJ-EXIT.
122900     EXIT.
123000*
123100 4220-COMPACT-BOOK-TABLE.
123200*    SHIFT EVERYTHING PAST THE REMOVED ROW DOWN ONE SLOT
123300*    SO THE TABLE STAYS IN ASCENDING BOOK-ID ORDER WITH
123400*    NO GAP.  WS-FOUND-SUB IS THE ROW BEING DROPPED.
123500     PERFORM 4221-SHIFT-BOOK-DOWN THRU 4221-SHIFT-BOOK-DOWN-EXIT
123600         VARYING SUB1 FROM WS-FOUND-SUB BY 1
123700         UNTIL SUB1 > WBT-COUNT - 1.
123800     SUBTRACT 1 FROM WBT-COUNT.
123900 4220-COMPACT-BOOK-TABLE-EXIT.
124000     EXIT.
124100*
124200 4221-SHIFT-BOOK-DOWN.
124300     COMPUTE SUB2 = SUB1 + 1.
124400     MOVE WBT-ENTRY(SUB2) TO WBT-ENTRY(SUB1).
124500 4221-SHIFT-BOOK-DOWN-EXIT.
124600     EXIT.
124700*
124800 4300-UPDATE-STOCK.
124900*    RULE 14 -- RESTOCK.  NEW TOTAL MUST BE >= COPIES
125000*    CURRENTLY BORROWED (TOTAL - AVAILABLE); AVAILABLE
125100*    MOVES BY THE SAME DELTA AS TOTAL.
125200     MOVE REQ-OPERAND-UPD-STOCK TO REQ-OPERAND-AREA.
125300     MOVE 'BOOK-ID ' TO WS-DET-KEY-FIELDS(1:8).
125400     MOVE REQ-US-BOOK-ID TO WS-DET-KEY-FIELDS(9:6).
125500     SET WS-NOT-FOUND TO TRUE.
125600     MOVE REQ-US-BOOK-ID TO WS-SEARCH-KEY-1.
125700     PERFORM 3101-FIND-BOOK-BY-ID THRU 3101-FIND-BOOK-BY-ID-EXIT
125800         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT.
125900     IF WS-NOT-FOUND
126000         MOVE 'REJECTED' TO WS-RESULT-CODE
126100         MOVE 'BOOK-ID NOT ON FILE' TO WS-REASON-TEXT
126200     ELSE
126300     COMPUTE WS-SEARCH-KEY-2 =
126400         WBT-TOTAL-COPIES(WS-FOUND-SUB) -
126500         WBT-COPIES-AVAILABLE(WS-FOUND-SUB)
126600     IF REQ-US-NEW-TOTAL < WS-SEARCH-KEY-2
126700         MOVE 'REJECTED' TO WS-RESULT-CODE
126800         MOVE 'NEW TOTAL BELOW COPIES ON LOAN -- RULE 14'
126900             TO WS-REASON-TEXT
127000     ELSE
127100         COMPUTE WBT-COPIES-AVAILABLE(WS-FOUND-SUB) =
127200             REQ-US-NEW-TOTAL - WBT-TOTAL-COPIES(WS-FOUND-SUB)
127300                 + WBT-COPIES-AVAILABLE(WS-FOUND-SUB)
127400         MOVE REQ-US-NEW-TOTAL TO WBT-TOTAL-COPIES(WS-FOUND-SUB)
127500         MOVE 'ACCEPTED' TO WS-RESULT-CODE
127600         MOVE 'STOCK COUNT UPDATED' TO WS-REASON-TEXT.
127700 4300-UPDATE-STOCK-EXIT.
127800     EXIT.
127900*
128000 4400-CATALOG-INQUIRY.
128100*    REQ-CI-BOOK-ID = ZERO MEANS THE FULL CATALOG, ORDERED
128200*    BY TITLE, EACH BOOK JOINED TO ITS AUTHOR(S)/SUBJECT(S)
128300*    THROUGH BKAUTH/BKSUBJ.  OTHERWISE A SINGLE BOOK LOOKUP,
128400*    SAME JOIN.  READ-ONLY -- NO MASTER IS UPDATED BY AN
128500*    INQUIRY REQUEST.
128600     MOVE REQ-OPERAND-CAT-INQ TO REQ-OPERAND-AREA.
128700     MOVE 0 TO WS-LIST-COUNT.
128800     IF REQ-CI-BOOK-ID NOT = 0
128900         PERFORM 4420-LIST-BOOK-BY-ID THRU 4420-LIST-BOOK-BY-ID-EXIT
129000     ELSE
129100         PERFORM 4430-LIST-CATALOG-BY-TITLE
129200             THRU 4430-LIST-CATALOG-BY-TITLE-EXIT.
129300 4400-CATALOG-INQUIRY-EXIT.
129400     EXIT.
129500*
129600 4420-LIST-BOOK-BY-ID.
129700     SET WS-NOT-FOUND TO TRUE.
129800     MOVE REQ-CI-BOOK-ID TO WS-SEARCH-KEY-1.
129900     PERFORM 3101-FIND-BOOK-BY-ID THRU 3101-FIND-BOOK-BY-ID-EXIT
130000         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT.
130100     IF WS-NOT-FOUND
130200         MOVE 'REJECTED' TO WS-RESULT-CODE
130300         MOVE 'BOOK-ID NOT ON FILE' TO WS-REASON-TEXT
130400     ELSE
130500         PERFORM 4440-PRINT-BOOK-ROW THRU 4440-PRINT-BOOK-ROW-EXIT
130600         MOVE 'ACCEPTED' TO WS-RESULT-CODE
130700         MOVE '1 BOOK LISTED, AUTHOR AND SUBJECT JOINED'
130800             TO WS-REASON-TEXT.
130900 4420-LIST-BOOK-BY-ID-EXIT.
131000     EXIT.
131100*
131200 4430-LIST-CATALOG-BY-TITLE.
131300     PERFORM 4431-RESET-USED-SW THRU 4431-RESET-USED-SW-EXIT
131400         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT.
131500     PERFORM 4432-PRINT-NEXT-BOOK-BY-TITLE
131600         THRU 4432-PRINT-NEXT-BOOK-BY-TITLE-EXIT
131700         VARYING SUB3 FROM 1 BY 1 UNTIL SUB3 > WBT-COUNT.
131800     MOVE 'ACCEPTED' TO WS-RESULT-CODE.
131900     MOVE WS-LIST-COUNT TO WS-REASON-TEXT(1:6).
132000     MOVE ' BOOK(S) LISTED, ORDERED BY TITLE' TO WS-REASON-TEXT(7:34).
132100 4430-LIST-CATALOG-BY-TITLE-EXIT.
132200     EXIT.
132300*
132400 4431-RESET-USED-SW.
132500     MOVE 'N' TO WS-USED-SW(SUB1).
132600 4431-RESET-USED-SW-EXIT.
132700     EXIT.
132800*
132900 4432-PRINT-NEXT-BOOK-BY-TITLE.
133000*    SUB3 ONLY COUNTS THE PASSES -- EACH PASS RE-SCANS THE
133100*    WHOLE TABLE FOR THE LOWEST TITLE NOT YET PRINTED.
133200     MOVE 0 TO WS-EXTREME-SUB.
133300     MOVE HIGH-VALUES TO WS-EXTREME-NAME-50.
133400     PERFORM 4433-FIND-LOWEST-TITLE
133500         THRU 4433-FIND-LOWEST-TITLE-EXIT
133600         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT.
133700     IF WS-EXTREME-SUB NOT = 0
133800         MOVE 'Y' TO WS-USED-SW(WS-EXTREME-SUB)
133900         MOVE WS-EXTREME-SUB TO WS-FOUND-SUB
134000         PERFORM 4440-PRINT-BOOK-ROW THRU 4440-PRINT-BOOK-ROW-EXIT.
134100 4432-PRINT-NEXT-BOOK-BY-TITLE-EXIT.
134200     EXIT.
134300*
134400 4433-FIND-LOWEST-TITLE.
134500     IF WS-USED-SW(SUB1) = 'N'
134600     AND WBT-TITLE(SUB1) < WS-EXTREME-NAME-50(1:50)
134700         MOVE SUB1 TO WS-EXTREME-SUB
134800         MOVE WBT-TITLE(SUB1) TO WS-EXTREME-NAME-50(1:50).
134900 4433-FIND-LOWEST-TITLE-EXIT.
135000     EXIT.
135100*
135200*    PRINTS ONE BOOK ROW -- CALLER LOADS WS-FOUND-SUB WITH
135300*    THE BOOK-TABLE SUBSCRIPT.  RESOLVES ONE ATTACHED AUTHOR
135400*    AND ONE ATTACHED SUBJECT THROUGH THE LINK TABLES (MOST
135500*    BOOKS CARRY ONLY ONE OR TWO OF EACH, SEE 4110/4120).
135600 4440-PRINT-BOOK-ROW.
135700     MOVE WS-FOUND-SUB TO WS-EXTREME-SUB.
135800     MOVE SPACES TO WS-LIST-KEY-FIELDS WS-LIST-REASON.
135900     MOVE 'BOOK ' TO WS-LIST-KEY-FIELDS(1:5).
136000     MOVE WBT-BOOK-ID(WS-EXTREME-SUB) TO WS-LIST-KEY-FIELDS(6:6).
136100     MOVE WBT-TITLE(WS-EXTREME-SUB)(1:26)
136200         TO WS-LIST-KEY-FIELDS(13:26).
136300     MOVE WBT-BOOK-ID(WS-EXTREME-SUB) TO WS-SEARCH-KEY-1.
136400     SET WS-NOT-FOUND TO TRUE.
136500     PERFORM 4441-FIND-FIRST-BKAUTH THRU 4441-FIND-FIRST-BKAUTH-EXIT
136600         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBAT-COUNT.
136700     MOVE 'NO AUTHOR ON FILE' TO WS-JOIN-NAME-1.
136800     IF WS-FOUND
136900         MOVE WBAT-AUTHOR-ID(WS-FOUND-SUB) TO WS-SEARCH-KEY-2
137000         MOVE WS-SEARCH-KEY-2 TO WS-SEARCH-KEY-1
137100         SET WS-NOT-FOUND TO TRUE
137200         PERFORM 4442-FIND-AUTHOR-BY-ID THRU 4442-FIND-AUTHOR-BY-ID-EXIT
137300             VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WAT-COUNT
137400         IF WS-FOUND
137500             MOVE WAT-AUTHOR-NAME(WS-FOUND-SUB) TO WS-JOIN-NAME-1.
137600     MOVE 'BY ' TO WS-LIST-REASON(1:3).
137700     MOVE WS-JOIN-NAME-1(1:30) TO WS-LIST-REASON(4:30).
137800     MOVE WBT-BOOK-ID(WS-EXTREME-SUB) TO WS-SEARCH-KEY-1.
137900     SET WS-NOT-FOUND TO TRUE.
138000     PERFORM 4443-FIND-FIRST-BKSUBJ THRU 4443-FIND-FIRST-BKSUBJ-EXIT
138100         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBST-COUNT.
138200     MOVE 'NO SUBJECT ON FILE  ' TO WS-JOIN-NAME-2(1:20).
138300     IF WS-FOUND
138400         MOVE WBST-SUBJECT-ID(WS-FOUND-SUB) TO WS-SEARCH-KEY-2
138500         MOVE WS-SEARCH-KEY-2 TO WS-SEARCH-KEY-1
138600         SET WS-NOT-FOUND TO TRUE
138700         PERFORM 4444-FIND-SUBJECT-BY-ID
138800             THRU 4444-FIND-SUBJECT-BY-ID-EXIT
138900             VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WST-COUNT
139000         IF WS-FOUND
139100             MOVE WST-SUBJECT-NAME(WS-FOUND-SUB) TO WS-JOIN-NAME-2(1:20).
139200     MOVE ' SUBJ ' TO WS-LIST-REASON(34:6).
139300     MOVE WS-JOIN-NAME-2(1:20) TO WS-LIST-REASON(40:20).
139400     PERFORM 9016-PRINT-LISTING-LINE THRU 9016-PRINT-LISTING-LINE-EXIT.
139500 4440-PRINT-BOOK-ROW-EXIT.
139600     EXIT.
139700*
139800 4441-FIND-FIRST-BKAUTH.
139900     IF WBAT-BOOK-ID(SUB1) = WS-SEARCH-KEY-1
140000         SET WS-FOUND TO TRUE
140100         MOVE SUB1 TO WS-FOUND-SUB.
140200 4441-FIND-FIRST-BKAUTH-EXIT.
140300     EXIT.
140400*
140500 4442-FIND-AUTHOR-BY-ID.
140600     IF WAT-AUTHOR-ID(SUB1) = WS-SEARCH-KEY-1
140700         SET WS-FOUND TO TRUE
140800         MOVE SUB1 TO WS-FOUND-SUB.
140900 4442-FIND-AUTHOR-BY-ID-EXIT.
141000     EXIT.
141100*
141200 4443-FIND-FIRST-BKSUBJ.
141300     IF WBST-BOOK-ID(SUB1) = WS-SEARCH-KEY-1
141400         SET WS-FOUND TO TRUE
141500         MOVE SUB1 TO WS-FOUND-SUB.
141600 4443-FIND-FIRST-BKSUBJ-EXIT.
141700     EXIT.
141800*
141900 4444-FIND-SUBJECT-BY-ID.
142000     IF WST-SUBJECT-ID(SUB1) = WS-SEARCH-KEY-1
142100         SET WS-FOUND TO TRUE
142200         MOVE SUB1 TO WS-FOUND-SUB.
142300 4444-FIND-SUBJECT-BY-ID-EXIT.
142400     EXIT.
142500*
142600 4900-NEXT-BOOK-ID.
142700     IF WBT-COUNT = 0
142800         MOVE 1 TO WS-NEXT-ID
142900     ELSE
143000         COMPUTE WS-NEXT-ID = WBT-BOOK-ID(WBT-COUNT) + 1.
143100 4900-NEXT-BOOK-ID-EXIT.
143200     EXIT.
143300*
143400 4901-NEXT-AUTHOR-ID.
143500     IF WAT-COUNT = 0
143600         MOVE 1 TO WS-NEXT-ID
143700     ELSE
143800         COMPUTE WS-NEXT-ID = WAT-AUTHOR-ID(WAT-COUNT) + 1.
143900 4901-NEXT-AUTHOR-ID-EXIT.
144000     EXIT.
144100*
144200 4902-NEXT-SUBJECT-ID.
144300     IF WST-COUNT = 0
144400         MOVE 1 TO WS-NEXT-ID
144500     ELSE
144600         COMPUTE WS-NEXT-ID = WST-SUBJECT-ID(WST-COUNT) + 1.
144700 4902-NEXT-SUBJECT-ID-EXIT.
144800     EXIT.
144900*
145000*****************************************************
145100*    5000  --  REGISTER ENGINE                      *
145200*****************************************************
145300 5100-ADD-MEMBER.
145400     MOVE REQ-OPERAND-ADD-MEMBER TO REQ-OPERAND-AREA.
145500     MOVE 'USER '  TO WS-DET-KEY-FIELDS(1:5).
145600     MOVE REQ-AM-USERNAME TO WS-DET-KEY-FIELDS(6:20).
145700*        RULE 16 -- MEMBERSHIP TYPE IS CASE-INSENSITIVE ON
145800*        INPUT, STORED UPPERCASE.
145900     INSPECT REQ-AM-MSHIP-TYPE
146000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
146100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
146200     SET WS-NOT-FOUND TO TRUE.
146300     PERFORM 5101-FIND-MEMBER-BY-USERNAME
146400         THRU 5101-FIND-MEMBER-BY-USERNAME-EXIT
146500         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WMT-COUNT.
146600     IF WS-FOUND
146700*        RULE 15 -- USERNAMES ARE UNIQUE.
146800         MOVE 'REJECTED' TO WS-RESULT-CODE
146900         MOVE 'USERNAME ALREADY ON FILE -- RULE 15' TO WS-REASON-TEXT
147000     ELSE
147100     IF REQ-AM-MSHIP-TYPE NOT = 'PUBLIC  ' AND NOT = 'STUDENT '
147200     AND NOT = 'FACULTY ' AND NOT = 'SENIOR  ' AND NOT = 'YOUTH   '
147300*        RULE 16 -- MUST BE ONE OF THE FIVE STOCK TYPES.
147400         MOVE 'REJECTED' TO WS-RESULT-CODE
147500         MOVE 'MEMBERSHIP TYPE NOT VALID -- RULE 16' TO WS-REASON-TEXT
147600     ELSE
147700         PERFORM 5900-NEXT-MEMBER-ID THRU 5900-NEXT-MEMBER-ID-EXIT
147800         ADD 1 TO WMT-COUNT
147900         MOVE WS-NEXT-ID         TO WMT-MEMBER-ID(WMT-COUNT)
148000         MOVE REQ-AM-NAME        TO WMT-MEMBER-NAME(WMT-COUNT)
148100         MOVE REQ-AM-USERNAME    TO WMT-USERNAME(WMT-COUNT)
148200         MOVE SPACES             TO WMT-PASSWORD-HASH(WMT-COUNT)
148300         MOVE REQ-AM-PASSWORD    TO WMT-PASSWORD-HASH(WMT-COUNT)(1:20)
148400         MOVE REQ-AM-EMAIL       TO WMT-EMAIL(WMT-COUNT)
148500         MOVE REQ-AM-PHONE       TO WMT-PHONE-NUMBER(WMT-COUNT)
148600         MOVE REQ-AM-ADDRESS     TO WMT-ADDRESS(WMT-COUNT)
148700         MOVE REQ-AM-MSHIP-TYPE  TO WMT-MEMBERSHIP-TYPE(WMT-COUNT)
148800*            RULE 17 -- NEW MEMBERS START ACTIVE, REG-DATE = RUN-DATE.
148900         MOVE 'ACTIVE    '        TO WMT-MEMBERSHIP-STATUS(WMT-COUNT)
149000         MOVE WS-RUN-DATE        TO WMT-REGISTRATION-DATE(WMT-COUNT)
149100         MOVE 0                  TO WMT-EXPIRY-DATE(WMT-COUNT)
149200         MOVE 'ACCEPTED' TO WS-RESULT-CODE
149300         MOVE 'MEMBER REGISTERED' TO WS-REASON-TEXT.
149400 5100-ADD-MEMBER-EXIT.
149500     EXIT.
149600*
149700 5101-FIND-MEMBER-BY-USERNAME.
149800     IF WMT-USERNAME(SUB1) = REQ-AM-USERNAME
149900         SET WS-FOUND TO TRUE
150000         MOVE SUB1 TO WS-FOUND-SUB.
150100 5101-FIND-MEMBER-BY-USERNAME-EXIT.
150200     EXIT.
150300*
150400 5150-FIND-MEMBER-BY-ID.
150500*    CALLER LOADS WS-SEARCH-KEY-1 WITH THE MEMBER-ID FIRST.
150600     IF WMT-MEMBER-ID(SUB1) = WS-SEARCH-KEY-1
150700         SET WS-FOUND TO TRUE
150800         MOVE SUB1 TO WS-FOUND-SUB.
150900 5150-FIND-MEMBER-BY-ID-EXIT.
151000     EXIT.
151100*
151200 5200-REMOVE-MEMBER.
151300     MOVE REQ-OPERAND-REMOVE-MEMBER TO REQ-OPERAND-AREA.
151400     MOVE 'MEMBER-ID ' TO WS-DET-KEY-FIELDS(1:10).
151500     MOVE REQ-RM-MEMBER-ID TO WS-DET-KEY-FIELDS(11:6).
151600     SET WS-NOT-FOUND TO TRUE.
151700     MOVE REQ-RM-MEMBER-ID TO WS-SEARCH-KEY-1.
151800     PERFORM 5150-FIND-MEMBER-BY-ID THRU 5150-FIND-MEMBER-BY-ID-EXIT
151900         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WMT-COUNT.
152000     IF WS-NOT-FOUND
152100         MOVE 'REJECTED' TO WS-RESULT-CODE
152200         MOVE 'MEMBER-ID NOT ON FILE' TO WS-REASON-TEXT
152300     ELSE
152400         SET WS-NOT-FOUND TO TRUE
152500         PERFORM 5210-FIND-ACTIVE-LOAN-FOR-MEMBER
152600             THRU 5210-FIND-ACTIVE-LOAN-FOR-MEMBER-EXIT
152700             VARYING SUB2 FROM 1 BY 1 UNTIL SUB2 > WTT-COUNT
152800         IF WS-FOUND
152900*            RULE 18 -- ANY ACTIVE LOAN BLOCKS REMOVAL.
153000             MOVE 'REJECTED' TO WS-RESULT-CODE
153100             MOVE 'MEMBER HAS AN ACTIVE LOAN -- RULE 18'
153200                 TO WS-REASON-TEXT
153300         ELSE
153400             PERFORM 5220-COMPACT-MEMBER-TABLE
153500                 THRU 5220-COMPACT-MEMBER-TABLE-EXIT
153600             MOVE 'ACCEPTED' TO WS-RESULT-CODE
153700             MOVE 'MEMBER REMOVED' TO WS-REASON-TEXT.
153800 5200-REMOVE-MEMBER-EXIT.
153900     EXIT.
154000*
154100 5210-FIND-ACTIVE-LOAN-FOR-MEMBER.
154200     IF WTT-MEMBER-ID(SUB2) = REQ-RM-MEMBER-ID
154300     AND WTT-STATUS-ACTIVE(SUB2)
154400         SET WS-FOUND TO TRUE
154500         MOVE SUB2 TO WS-FOUND-SUB.
154600 5210-FIND-ACTIVE-LOAN-FOR-MEMBER-EXIT.
154700     EXIT.
154800*
154900 5220-COMPACT-MEMBER-TABLE.
155000     PERFORM 5221-SHIFT-MEMBER-DOWN THRU 5221-SHIFT-MEMBER-DOWN-EXIT
155100         VARYING SUB1 FROM WS-FOUND-SUB BY 1
155200         UNTIL SUB1 > WMT-COUNT - 1.
155300     SUBTRACT 1 FROM WMT-COUNT.
155400 5220-COMPACT-MEMBER-TABLE-EXIT.
155500     EXIT.
155600*
155700 5221-SHIFT-MEMBER-DOWN.
155800     COMPUTE SUB2 = SUB1 + 1.
155900     MOVE WMT-ENTRY(SUB2) TO WMT-ENTRY(SUB1).
156000 5221-SHIFT-MEMBER-DOWN-EXIT.
156100     EXIT.
156200*
156300 5300-MEMBER-INQUIRY.
156400*    REQ-MI-MEMBER-ID = ZERO AND REQ-MI-USERNAME = SPACES
156500*    LISTS ALL MEMBERS, ORDERED BY NAME.  OTHERWISE A SINGLE
156600*    LOOKUP -- BY MEMBER-ID IF GIVEN, ELSE BY USERNAME.
156700*    READ-ONLY -- NO MASTER IS UPDATED BY AN INQUIRY REQUEST.
156800     MOVE REQ-OPERAND-MBR-INQ TO REQ-OPERAND-AREA.
156900     MOVE 0 TO WS-LIST-COUNT.
157000     IF REQ-MI-MEMBER-ID = 0 AND REQ-MI-USERNAME = SPACES
157100         PERFORM 5330-LIST-MEMBERS-BY-NAME
157200             THRU 5330-LIST-MEMBERS-BY-NAME-EXIT
157300     ELSE
157400         PERFORM 5310-LIST-ONE-MEMBER THRU 5310-LIST-ONE-MEMBER-EXIT.
157500 5300-MEMBER-INQUIRY-EXIT.
157600     EXIT.
157700*
157800 5310-LIST-ONE-MEMBER.
157900     SET WS-NOT-FOUND TO TRUE.
158000     IF REQ-MI-MEMBER-ID NOT = 0
158100         MOVE REQ-MI-MEMBER-ID TO WS-SEARCH-KEY-1
158200         PERFORM 5150-FIND-MEMBER-BY-ID
158300             THRU 5150-FIND-MEMBER-BY-ID-EXIT
158400             VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WMT-COUNT
158500     ELSE
158600         PERFORM 5101-FIND-MEMBER-BY-USERNAME
158700             THRU 5101-FIND-MEMBER-BY-USERNAME-EXIT
158800             VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WMT-COUNT.
158900     IF WS-NOT-FOUND
159000         MOVE 'REJECTED' TO WS-RESULT-CODE
159100         MOVE 'MEMBER NOT FOUND' TO WS-REASON-TEXT
159200     ELSE
159300         PERFORM 5340-PRINT-MEMBER-ROW THRU 5340-PRINT-MEMBER-ROW-EXIT
159400         MOVE 'ACCEPTED' TO WS-RESULT-CODE
159500         MOVE '1 MEMBER LISTED' TO WS-REASON-TEXT.
159600 5310-LIST-ONE-MEMBER-EXIT.
159700     EXIT.
159800*
159900 5330-LIST-MEMBERS-BY-NAME.
160000     PERFORM 5331-RESET-USED-SW THRU 5331-RESET-USED-SW-EXIT
160100         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WMT-COUNT.
160200     PERFORM 5332-PRINT-NEXT-MEMBER-BY-NAME
160300         THRU 5332-PRINT-NEXT-MEMBER-BY-NAME-EXIT
160400         VARYING SUB3 FROM 1 BY 1 UNTIL SUB3 > WMT-COUNT.
160500     MOVE 'ACCEPTED' TO WS-RESULT-CODE.
160600     MOVE WS-LIST-COUNT TO WS-REASON-TEXT(1:6).
160700     MOVE ' MEMBER(S) LISTED, ORDERED BY NAME' TO WS-REASON-TEXT(7:35).
160800 5330-LIST-MEMBERS-BY-NAME-EXIT.
160900     EXIT.
161000*
161100 5331-RESET-USED-SW.
161200     MOVE 'N' TO WS-USED-SW(SUB1).
161300 5331-RESET-USED-SW-EXIT.
161400     EXIT.
161500*
161600 5332-PRINT-NEXT-MEMBER-BY-NAME.
161700*    SUB3 ONLY COUNTS THE PASSES -- EACH PASS RE-SCANS THE
161800*    WHOLE TABLE FOR THE LOWEST NAME NOT YET PRINTED.
161900     MOVE 0 TO WS-EXTREME-SUB.
162000     MOVE HIGH-VALUES TO WS-EXTREME-NAME-50.
162100     PERFORM 5333-FIND-LOWEST-NAME THRU 5333-FIND-LOWEST-NAME-EXIT
162200         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WMT-COUNT.
162300     IF WS-EXTREME-SUB NOT = 0
162400         MOVE 'Y' TO WS-USED-SW(WS-EXTREME-SUB)
162500         MOVE WS-EXTREME-SUB TO WS-FOUND-SUB
162600         PERFORM 5340-PRINT-MEMBER-ROW THRU 5340-PRINT-MEMBER-ROW-EXIT.
162700 5332-PRINT-NEXT-MEMBER-BY-NAME-EXIT.
162800     EXIT.
162900*
163000 5333-FIND-LOWEST-NAME.
163100     IF WS-USED-SW(SUB1) = 'N'
163200     AND WMT-MEMBER-NAME(SUB1) < WS-EXTREME-NAME-50(1:30)
163300         MOVE SUB1 TO WS-EXTREME-SUB
163400         MOVE WMT-MEMBER-NAME(SUB1) TO WS-EXTREME-NAME-50(1:30).
163500 5333-FIND-LOWEST-NAME-EXIT.
163600     EXIT.
163700*
163800*    PRINTS ONE MEMBER ROW -- CALLER LOADS WS-FOUND-SUB WITH
163900*    THE MEMBER-TABLE SUBSCRIPT TO PRINT.
164000 5340-PRINT-MEMBER-ROW.
164100     MOVE WS-FOUND-SUB TO WS-EXTREME-SUB.
164200     MOVE SPACES TO WS-LIST-KEY-FIELDS WS-LIST-REASON.
164300     MOVE 'MBR ' TO WS-LIST-KEY-FIELDS(1:4).
164400     MOVE WMT-MEMBER-ID(WS-EXTREME-SUB) TO WS-LIST-KEY-FIELDS(5:6).
164500     MOVE WMT-MEMBER-NAME(WS-EXTREME-SUB)(1:27)
164600         TO WS-LIST-KEY-FIELDS(12:27).
164700     MOVE 'TYPE ' TO WS-LIST-REASON(1:5).
164800     MOVE WMT-MEMBERSHIP-TYPE(WS-EXTREME-SUB) TO WS-LIST-REASON(6:8).
164900     MOVE ' STATUS ' TO WS-LIST-REASON(14:8).
165000     MOVE WMT-MEMBERSHIP-STATUS(WS-EXTREME-SUB) TO WS-LIST-REASON(22:10).
165100     MOVE ' USER ' TO WS-LIST-REASON(32:6).
165200     MOVE WMT-USERNAME(WS-EXTREME-SUB)(1:20) TO WS-LIST-REASON(38:20).
165300     PERFORM 9016-PRINT-LISTING-LINE THRU 9016-PRINT-LISTING-LINE-EXIT.
165400 5340-PRINT-MEMBER-ROW-EXIT.
165500     EXIT.
165600*
165700 5900-NEXT-MEMBER-ID.
165800     IF WMT-COUNT = 0
165900         MOVE 1 TO WS-NEXT-ID
166000     ELSE
166100         COMPUTE WS-NEXT-ID = WMT-MEMBER-ID(WMT-COUNT) + 1.
166200 5900-NEXT-MEMBER-ID-EXIT.
166300     EXIT.
166400*
166500*****************************************************
166600*    6000  --  HOLD QUEUE ENGINE                    *
166700*****************************************************
166800 6100-PLACE-RESERVATION.
166900     MOVE REQ-OPERAND-PLACE-RESV TO REQ-OPERAND-AREA.
167000     MOVE 'MBR '  TO WS-DET-KEY-FIELDS(1:4).
167100     MOVE REQ-PR-MEMBER-ID TO WS-DET-KEY-FIELDS(5:6).
167200     MOVE ' BK '  TO WS-DET-KEY-FIELDS(11:4).
167300     MOVE REQ-PR-BOOK-ID   TO WS-DET-KEY-FIELDS(15:6).
167400     SET WS-NOT-FOUND TO TRUE.
167500     MOVE REQ-PR-BOOK-ID TO WS-SEARCH-KEY-1.
167600     PERFORM 3101-FIND-BOOK-BY-ID THRU 3101-FIND-BOOK-BY-ID-EXIT
167700         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT.
167800     IF WS-NOT-FOUND
167900         MOVE 'REJECTED' TO WS-RESULT-CODE
168000         MOVE 'BOOK-ID NOT ON FILE' TO WS-REASON-TEXT
168100     ELSE
168200     IF WBT-COPIES-AVAILABLE(WS-FOUND-SUB) NOT = 0
168300*        RULE 19 -- ONLY ON A BOOK WITH ZERO AVAILABLE.
168400         MOVE 'REJECTED' TO WS-RESULT-CODE
168500         MOVE 'BOOK STILL HAS COPIES AVAILABLE -- RULE 19'
168600             TO WS-REASON-TEXT
168700     ELSE
168800         SET WS-NOT-FOUND TO TRUE
168900         PERFORM 6110-FIND-ACTIVE-RESV-FOR-PAIR
169000             THRU 6110-FIND-ACTIVE-RESV-FOR-PAIR-EXIT
169100             VARYING SUB2 FROM 1 BY 1 UNTIL SUB2 > WRT-COUNT
169200         IF WS-FOUND
169300*            RULE 20 -- ONE ACTIVE RESERVATION PER PAIR.
169400             MOVE 'REJECTED' TO WS-RESULT-CODE
169500             MOVE 'MEMBER ALREADY HAS AN OPEN RESERVATION'
169600                 TO WS-REASON-TEXT
169700         ELSE
169800             PERFORM 6900-NEXT-RESV-ID THRU 6900-NEXT-RESV-ID-EXIT
169900             ADD 1 TO WRT-COUNT
170000             MOVE WS-NEXT-ID       TO WRT-RESERVATION-ID(WRT-COUNT)
170100             MOVE REQ-PR-BOOK-ID   TO WRT-BOOK-ID(WRT-COUNT)
170200             MOVE REQ-PR-MEMBER-ID TO WRT-MEMBER-ID(WRT-COUNT)
170300*                RULE 21 -- STAMPED, QUEUE PRIORITY IS TIME
170400*                ORDER, NOT ID ORDER (SEE 05/17/00 Y2K
170500*                FOLLOW-UP ENTRY IN THE CHANGE LOG).
170600             MOVE WS-RUN-DATE      TO WRT-RESERVATION-TIME(WRT-COUNT)(1:8)
170700             MOVE '000000'         TO WRT-RESERVATION-TIME(WRT-COUNT)(9:6)
170800             SET WRT-STATUS-WAITING(WRT-COUNT) TO TRUE
170900             MOVE 'ACCEPTED' TO WS-RESULT-CODE
171000             MOVE 'RESERVATION PLACED, MEMBER IS WAITING'
171100                 TO WS-REASON-TEXT.
171200 6100-PLACE-RESERVATION-EXIT.
171300     EXIT.
171400*
171500 6110-FIND-ACTIVE-RESV-FOR-PAIR.
171600     IF WRT-BOOK-ID(SUB2)   = REQ-PR-BOOK-ID
171700     AND WRT-MEMBER-ID(SUB2) = REQ-PR-MEMBER-ID
171800     AND (WRT-STATUS-WAITING(SUB2) OR WRT-STATUS-AVAILABLE(SUB2))
171900         SET WS-FOUND TO TRUE
172000         MOVE SUB2 TO WS-FOUND-SUB.
172100 6110-FIND-ACTIVE-RESV-FOR-PAIR-EXIT.
172200     EXIT.
172300*
172400 6200-NEXT-WAITING.
172500*    RETURNS THE OLDEST WAITING RESERVATION FOR A GIVEN
172600*    BOOK -- EARLIEST RES-TIME WINS, NOT LOWEST RESV-ID.
172700     MOVE REQ-OPERAND-NEXT-WAIT TO REQ-OPERAND-AREA.
172800     MOVE 'BOOK-ID ' TO WS-DET-KEY-FIELDS(1:8).
172900     MOVE REQ-NW-BOOK-ID TO WS-DET-KEY-FIELDS(9:6).
173000     SET WS-NOT-FOUND TO TRUE.
173100     MOVE HIGH-VALUES TO WS-SEARCH-NAME-30(1:14).
173200     PERFORM 6210-FIND-OLDEST-WAITING
173300         THRU 6210-FIND-OLDEST-WAITING-EXIT
173400         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WRT-COUNT.
173500     IF WS-NOT-FOUND
173600         MOVE 'REJECTED' TO WS-RESULT-CODE
173700         MOVE 'NO ONE WAITING ON THIS BOOK' TO WS-REASON-TEXT
173800     ELSE
173900         SET WRT-STATUS-AVAILABLE(WS-FOUND-SUB) TO TRUE
174000         MOVE 'ACCEPTED' TO WS-RESULT-CODE
174100         MOVE 'NEXT WAITING MEMBER MARKED AVAILABLE'
174200             TO WS-REASON-TEXT.
174300 6200-NEXT-WAITING-EXIT.
174400     EXIT.
174500*
174600 6210-FIND-OLDEST-WAITING.
174700     IF WRT-BOOK-ID(SUB1) = REQ-NW-BOOK-ID
174800     AND WRT-STATUS-WAITING(SUB1)
174900     AND WRT-RESERVATION-TIME(SUB1) < WS-SEARCH-NAME-30(1:14)
175000         SET WS-FOUND TO TRUE
175100         MOVE SUB1 TO WS-FOUND-SUB
175200         MOVE WRT-RESERVATION-TIME(SUB1) TO WS-SEARCH-NAME-30(1:14).
175300 6210-FIND-OLDEST-WAITING-EXIT.
175400     EXIT.
175500*
175600 6300-UPDATE-RESV-STATUS.
175700     MOVE REQ-OPERAND-UPD-RESV TO REQ-OPERAND-AREA.
175800     MOVE 'RESV-ID ' TO WS-DET-KEY-FIELDS(1:8).
175900     MOVE REQ-UR-RESV-ID TO WS-DET-KEY-FIELDS(9:6).
176000     SET WS-NOT-FOUND TO TRUE.
176100     MOVE REQ-UR-RESV-ID TO WS-SEARCH-KEY-1.
176200     PERFORM 6310-FIND-RESV-BY-ID THRU 6310-FIND-RESV-BY-ID-EXIT
176300         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WRT-COUNT.
176400     IF WS-NOT-FOUND
176500         MOVE 'REJECTED' TO WS-RESULT-CODE
176600         MOVE 'RESERVATION-ID NOT ON FILE' TO WS-REASON-TEXT
176700     ELSE
176800         MOVE REQ-UR-NEW-STATUS TO WRT-RES-STATUS(WS-FOUND-SUB)
176900         MOVE 'ACCEPTED' TO WS-RESULT-CODE
177000         MOVE 'RESERVATION STATUS UPDATED' TO WS-REASON-TEXT.
177100 6300-UPDATE-RESV-STATUS-EXIT.
177200     EXIT.
177300*
177400 6310-FIND-RESV-BY-ID.
177500     IF WRT-RESERVATION-ID(SUB1) = WS-SEARCH-KEY-1
177600         SET WS-FOUND TO TRUE
177700         MOVE SUB1 TO WS-FOUND-SUB.
177800 6310-FIND-RESV-BY-ID-EXIT.
177900     EXIT.
178000*
178100 6400-RESV-INQUIRY.
178200*    REQ-RI-MEMBER-ID = ZERO MEANS ALL ACTIVE RESERVATIONS,
178300*    ORDERED BOOK-ID THEN TIME; OTHERWISE ONE MEMBER'S ACTIVE
178400*    RESERVATIONS, ORDERED BY TIME ASCENDING (OLDEST WAIT
178500*    FIRST, SAME PRIORITY RULE AS 6200-NEXT-WAITING).  READ-
178600*    ONLY -- NO MASTER IS UPDATED BY AN INQUIRY REQUEST.
178700     MOVE REQ-OPERAND-RESV-INQ TO REQ-OPERAND-AREA.
178800     MOVE 0 TO WS-LIST-COUNT.
178900     IF REQ-RI-MEMBER-ID NOT = 0
179000         PERFORM 6420-LIST-RESV-FOR-MEMBER
179100             THRU 6420-LIST-RESV-FOR-MEMBER-EXIT
179200     ELSE
179300         PERFORM 6430-LIST-ALL-ACTIVE-RESV
179400             THRU 6430-LIST-ALL-ACTIVE-RESV-EXIT.
179500     MOVE 'ACCEPTED' TO WS-RESULT-CODE.
179600     MOVE WS-LIST-COUNT TO WS-REASON-TEXT(1:6).
179700     MOVE ' RESERVATION(S) LISTED' TO WS-REASON-TEXT(7:23).
179800 6400-RESV-INQUIRY-EXIT.
179900     EXIT.
180000*
180100 6420-LIST-RESV-FOR-MEMBER.
180200     PERFORM 6421-RESET-USED-SW THRU 6421-RESET-USED-SW-EXIT
180300         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WRT-COUNT.
180400     PERFORM 6422-PRINT-NEXT-RESV-BY-TIME
180500         THRU 6422-PRINT-NEXT-RESV-BY-TIME-EXIT
180600         VARYING SUB3 FROM 1 BY 1 UNTIL SUB3 > WRT-COUNT.
180700 6420-LIST-RESV-FOR-MEMBER-EXIT.
180800     EXIT.
180900*
181000 6421-RESET-USED-SW.
181100     MOVE 'N' TO WS-USED-SW(SUB1).
181200 6421-RESET-USED-SW-EXIT.
181300     EXIT.
181400*
181500 6422-PRINT-NEXT-RESV-BY-TIME.
181600*    SUB3 ONLY COUNTS THE PASSES -- EACH PASS RE-SCANS THE
181700*    WHOLE TABLE FOR THIS MEMBER'S OLDEST WAIT NOT YET PRINTED.
181800     MOVE 0 TO WS-EXTREME-SUB.
181900     MOVE HIGH-VALUES TO WS-EXTREME-VALUE-14.
182000     PERFORM 6423-FIND-OLDEST-UNPRINTED
182100         THRU 6423-FIND-OLDEST-UNPRINTED-EXIT
182200         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WRT-COUNT.
182300     IF WS-EXTREME-SUB NOT = 0
182400         MOVE 'Y' TO WS-USED-SW(WS-EXTREME-SUB)
182500         MOVE WS-EXTREME-SUB TO WS-FOUND-SUB
182600         PERFORM 6440-PRINT-RESV-ROW THRU 6440-PRINT-RESV-ROW-EXIT.
182700 6422-PRINT-NEXT-RESV-BY-TIME-EXIT.
182800     EXIT.
182900*
183000 6423-FIND-OLDEST-UNPRINTED.
183100     IF WS-USED-SW(SUB1) = 'N'
183200     AND WRT-MEMBER-ID(SUB1) = REQ-RI-MEMBER-ID
183300     AND (WRT-STATUS-WAITING(SUB1) OR WRT-STATUS-AVAILABLE(SUB1))
183400     AND WRT-RESERVATION-TIME(SUB1) < WS-EXTREME-VALUE-14(1:14)
183500         MOVE SUB1 TO WS-EXTREME-SUB
183600         MOVE WRT-RESERVATION-TIME(SUB1) TO WS-EXTREME-VALUE-14(1:14).
183700 6423-FIND-OLDEST-UNPRINTED-EXIT.
183800     EXIT.
183900*
184000 6430-LIST-ALL-ACTIVE-RESV.
184100     PERFORM 6431-RESET-USED-SW THRU 6431-RESET-USED-SW-EXIT
184200         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WRT-COUNT.
184300     PERFORM 6432-PRINT-NEXT-RESV-BY-BOOK
184400         THRU 6432-PRINT-NEXT-RESV-BY-BOOK-EXIT
184500         VARYING SUB3 FROM 1 BY 1 UNTIL SUB3 > WRT-COUNT.
184600 6430-LIST-ALL-ACTIVE-RESV-EXIT.
184700     EXIT.
184800*
184900 6431-RESET-USED-SW.
185000     MOVE 'N' TO WS-USED-SW(SUB1).
185100 6431-RESET-USED-SW-EXIT.
185200     EXIT.
185300*
185400 6432-PRINT-NEXT-RESV-BY-BOOK.
185500*    ORDERED BOOK-ID MAJOR, RESERVATION-TIME MINOR.  WS-EXTREME-
185600*    NAME-50(1:20) HOLDS THE BEST KEY FOUND SO FAR -- BOOK-ID
185700*    (6 BYTES) FOLLOWED BY RESERVATION-TIME (14 BYTES) -- SO ONE
185800*    STRAIGHT LOW ALPHANUMERIC COMPARE SORTS BOTH LEVELS AT ONCE.
185900     MOVE 0 TO WS-EXTREME-SUB.
186000     MOVE HIGH-VALUES TO WS-EXTREME-NAME-50.
186100     PERFORM 6433-FIND-LOWEST-BOOK-TIME
186200         THRU 6433-FIND-LOWEST-BOOK-TIME-EXIT
186300         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WRT-COUNT.
186400     IF WS-EXTREME-SUB NOT = 0
186500         MOVE 'Y' TO WS-USED-SW(WS-EXTREME-SUB)
186600         MOVE WS-EXTREME-SUB TO WS-FOUND-SUB
186700         PERFORM 6440-PRINT-RESV-ROW THRU 6440-PRINT-RESV-ROW-EXIT.
186800 6432-PRINT-NEXT-RESV-BY-BOOK-EXIT.
186900     EXIT.
187000*
187100 6433-FIND-LOWEST-BOOK-TIME.
187200     IF WS-USED-SW(SUB1) = 'N'
187300     AND (WRT-STATUS-WAITING(SUB1) OR WRT-STATUS-AVAILABLE(SUB1))
187400         MOVE WRT-BOOK-ID(SUB1) TO WS-EXTREME-NAME-50(21:6)
187500         MOVE WRT-RESERVATION-TIME(SUB1) TO WS-EXTREME-NAME-50(27:14)
187600         IF WS-EXTREME-NAME-50(21:20) < WS-EXTREME-NAME-50(1:20)
187700             MOVE SUB1 TO WS-EXTREME-SUB
187800             MOVE WS-EXTREME-NAME-50(21:20) TO WS-EXTREME-NAME-50(1:20).
187900 6433-FIND-LOWEST-BOOK-TIME-EXIT.
188000     EXIT.
188100*
188200*    PRINTS ONE RESERVATION ROW -- CALLER LOADS WS-FOUND-SUB
188300*    WITH THE RESV-TABLE SUBSCRIPT.  NO JOIN IS NEEDED HERE --
188400*    SPEC CALLS FOR ID FIELDS ONLY ON THE HOLD-QUEUE LISTING.
188500 6440-PRINT-RESV-ROW.
188600     MOVE WS-FOUND-SUB TO WS-EXTREME-SUB.
188700     MOVE SPACES TO WS-LIST-KEY-FIELDS WS-LIST-REASON.
188800     MOVE 'RESV ' TO WS-LIST-KEY-FIELDS(1:5).
188900     MOVE WRT-RESERVATION-ID(WS-EXTREME-SUB)
189000         TO WS-LIST-KEY-FIELDS(6:6).
189100     MOVE ' BK ' TO WS-LIST-KEY-FIELDS(12:4).
189200     MOVE WRT-BOOK-ID(WS-EXTREME-SUB) TO WS-LIST-KEY-FIELDS(16:6).
189300     MOVE ' MBR ' TO WS-LIST-KEY-FIELDS(22:5).
189400     MOVE WRT-MEMBER-ID(WS-EXTREME-SUB) TO WS-LIST-KEY-FIELDS(27:6).
189500     MOVE 'TIME=' TO WS-LIST-REASON(1:5).
189600     MOVE WRT-RESERVATION-TIME(WS-EXTREME-SUB)
189700         TO WS-LIST-REASON(6:14).
189800     MOVE ' STATUS=' TO WS-LIST-REASON(20:8).
189900     MOVE WRT-RES-STATUS(WS-EXTREME-SUB) TO WS-LIST-REASON(28:10).
190000     PERFORM 9016-PRINT-LISTING-LINE THRU 9016-PRINT-LISTING-LINE-EXIT.
190100 6440-PRINT-RESV-ROW-EXIT.
190200     EXIT.
190300*
190400 6900-NEXT-RESV-ID.
190500     IF WRT-COUNT = 0
190600         MOVE 1 TO WS-NEXT-ID
190700     ELSE
190800         COMPUTE WS-NEXT-ID = WRT-RESERVATION-ID(WRT-COUNT) + 1.
190900 6900-NEXT-RESV-ID-EXIT.
191000     EXIT.
191100*
191200*****************************************************
191300*    7000  --  CREDENTIAL CHECK                     *
191400*****************************************************
191500 7100-LIBRARIAN-LOGIN.
191600*    RULE 22 -- THE LIBRARIAN CREDENTIAL IS THE FIXED
191700*    PAIR ADMIN/ADMIN.  NOT LOOKED UP AGAINST ANY MASTER.
191800     MOVE REQ-OPERAND-LIB-LOGIN TO REQ-OPERAND-AREA.
191900     MOVE 'USER '  TO WS-DET-KEY-FIELDS(1:5).
192000     MOVE REQ-LL-USER TO WS-DET-KEY-FIELDS(6:20).
192100     IF REQ-LL-USER = 'admin' AND REQ-LL-PASS = 'admin'
192200         MOVE 'ACCEPTED' TO WS-RESULT-CODE
192300         MOVE 'LIBRARIAN LOGIN OK' TO WS-REASON-TEXT
192400     ELSE
192500         MOVE 'REJECTED' TO WS-RESULT-CODE
192600         MOVE 'LIBRARIAN CREDENTIAL MISMATCH -- RULE 22'
192700             TO WS-REASON-TEXT.
192800 7100-LIBRARIAN-LOGIN-EXIT.
192900     EXIT.
193000*
193100 7200-MEMBER-LOGIN.
193200*    RULE 23 -- USERNAME MUST EXIST AND THE SUPPLIED
193300*    CREDENTIAL MUST MATCH THE STORED STRING.  A MISSING
193400*    OR MALFORMED STORED CREDENTIAL ALWAYS FAILS.
193500     MOVE REQ-OPERAND-MBR-LOGIN TO REQ-OPERAND-AREA.
193600     MOVE 'USER '  TO WS-DET-KEY-FIELDS(1:5).
193700     MOVE REQ-ML-USERNAME TO WS-DET-KEY-FIELDS(6:20).
193800     SET WS-NOT-FOUND TO TRUE.
193900     MOVE REQ-ML-USERNAME TO WS-SEARCH-NAME-30(1:20).
194000     PERFORM 7210-FIND-MEMBER-FOR-LOGIN
194100         THRU 7210-FIND-MEMBER-FOR-LOGIN-EXIT
194200         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WMT-COUNT.
194300     IF WS-NOT-FOUND
194400         MOVE 'REJECTED' TO WS-RESULT-CODE
194500         MOVE 'USERNAME NOT ON FILE -- RULE 23' TO WS-REASON-TEXT
194600     ELSE
194700     IF WMT-PASSWORD-HASH(WS-FOUND-SUB) = SPACES
194800*        A BLANK STORED CREDENTIAL NEVER VERIFIES.
194900         MOVE 'REJECTED' TO WS-RESULT-CODE
195000         MOVE 'NO STORED CREDENTIAL -- RULE 23' TO WS-REASON-TEXT
195100     ELSE
195200     IF WMT-PASSWORD-HASH(WS-FOUND-SUB)(1:20) = REQ-ML-PASSWORD
195300         MOVE 'ACCEPTED' TO WS-RESULT-CODE
195400         MOVE 'MEMBER LOGIN OK' TO WS-REASON-TEXT
195500     ELSE
195600         MOVE 'REJECTED' TO WS-RESULT-CODE
195700         MOVE 'CREDENTIAL MISMATCH -- RULE 23' TO WS-REASON-TEXT.
195800 7200-MEMBER-LOGIN-EXIT.
195900     EXIT.
196000*
196100 7210-FIND-MEMBER-FOR-LOGIN.
196200     IF WMT-USERNAME(SUB1)(1:20) = WS-SEARCH-NAME-30(1:20)
196300         SET WS-FOUND TO TRUE
196400         MOVE SUB1 TO WS-FOUND-SUB.
196500 7210-FIND-MEMBER-FOR-LOGIN-EXIT.
196600     EXIT.
196700*
196800*****************************************************
196900*    8000  --  REWRITE THE NINE MASTERS, PRINT       *
197000*              TOTALS, WIND DOWN THE RUN             *
197100*****************************************************
197200 8000-END-RTN.
197300     PERFORM 8100-REWRITE-BOOKMST THRU 8100-REWRITE-BOOKMST-EXIT.
197400     PERFORM 8200-REWRITE-AUTHMST THRU 8200-REWRITE-AUTHMST-EXIT.
197500     PERFORM 8300-REWRITE-SUBJMST THRU 8300-REWRITE-SUBJMST-EXIT.
197600     PERFORM 8400-REWRITE-BKAUTH  THRU 8400-REWRITE-BKAUTH-EXIT.
197700     PERFORM 8500-REWRITE-BKSUBJ  THRU 8500-REWRITE-BKSUBJ-EXIT.
197800     PERFORM 8600-REWRITE-MEMBMST THRU 8600-REWRITE-MEMBMST-EXIT.
197900     PERFORM 8700-REWRITE-TRANMST THRU 8700-REWRITE-TRANMST-EXIT.
198000     PERFORM 8800-REWRITE-FINEMST THRU 8800-REWRITE-FINEMST-EXIT.
198100     PERFORM 8900-REWRITE-RESVMST THRU 8900-REWRITE-RESVMST-EXIT.
198200     PERFORM 9030-PRINT-TOTALS THRU 9040-PRINT-TOTALS-EXIT.
198300     DISPLAY 'LMS4000 -- RUN COMPLETE, ' WS-REQ-COUNT
198400         ' REQUEST(S) PROCESSED' UPON CRT AT 2001.
198500 8000-END-RTN-EXIT.
198600     EXIT.
198700*
198800 8100-REWRITE-BOOKMST.
198900     OPEN OUTPUT BOOKMST-FILE.
199000     PERFORM 8101-WRITE-ONE-BOOK THRU 8101-WRITE-ONE-BOOK-EXIT
199100         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBT-COUNT.
199200     CLOSE BOOKMST-FILE.
199300 8100-REWRITE-BOOKMST-EXIT.
199400     EXIT.
199500 8101-WRITE-ONE-BOOK.
199600     MOVE WBT-BOOK-ID(SUB1)          TO BK-BOOK-ID.
199700     MOVE WBT-TITLE(SUB1)            TO BK-TITLE.
199800     MOVE WBT-PUBLISHER(SUB1)        TO BK-PUBLISHER.
199900     MOVE WBT-PUB-DATE(SUB1)         TO BK-PUB-DATE.
200000     MOVE WBT-TOTAL-COPIES(SUB1)     TO BK-TOTAL-COPIES.
200100     MOVE WBT-COPIES-AVAILABLE(SUB1) TO BK-COPIES-AVAILABLE.
200200     MOVE WBT-TIMES-BORROWED(SUB1)   TO BK-TIMES-BORROWED.
200300     WRITE LMS-BOOK-REC.
200400 8101-WRITE-ONE-BOOK-EXIT.
200500     EXIT.
200600*
200700 8200-REWRITE-AUTHMST.
200800     OPEN OUTPUT AUTHMST-FILE.
200900     PERFORM 8201-WRITE-ONE-AUTHOR THRU 8201-WRITE-ONE-AUTHOR-EXIT
201000         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WAT-COUNT.
201100     CLOSE AUTHMST-FILE.
201200 8200-REWRITE-AUTHMST-EXIT.
201300     EXIT.
201400 8201-WRITE-ONE-AUTHOR.
201500     MOVE WAT-AUTHOR-ID(SUB1)   TO AU-AUTHOR-ID.
201600     MOVE WAT-AUTHOR-NAME(SUB1) TO AU-AUTHOR-NAME.
201700     WRITE LMS-AUTHOR-REC.
201800 8201-WRITE-ONE-AUTHOR-EXIT.
201900     EXIT.
202000*
202100 8300-REWRITE-SUBJMST.
202200     OPEN OUTPUT SUBJMST-FILE.
202300     PERFORM 8301-WRITE-ONE-SUBJECT THRU 8301-WRITE-ONE-SUBJECT-EXIT
202400         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WST-COUNT.
202500     CLOSE SUBJMST-FILE.
202600 8300-REWRITE-SUBJMST-EXIT.
202700     EXIT.
202800 8301-WRITE-ONE-SUBJECT.
202900     MOVE WST-SUBJECT-ID(SUB1)   TO SJ-SUBJECT-ID.
203000     MOVE WST-SUBJECT-NAME(SUB1) TO SJ-SUBJECT-NAME.
203100     WRITE LMS-SUBJECT-REC.
203200 8301-WRITE-ONE-SUBJECT-EXIT.
203300     EXIT.
203400*
203500 8400-REWRITE-BKAUTH.
203600     OPEN OUTPUT BKAUTH-FILE.
203700     PERFORM 8401-WRITE-ONE-BKAUTH THRU 8401-WRITE-ONE-BKAUTH-EXIT
203800         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBAT-COUNT.
203900     CLOSE BKAUTH-FILE.
204000 8400-REWRITE-BKAUTH-EXIT.
204100     EXIT.
204200 8401-WRITE-ONE-BKAUTH.
204300     MOVE WBAT-BOOK-ID(SUB1)   TO BA-BOOK-ID.
204400     MOVE WBAT-AUTHOR-ID(SUB1) TO BA-AUTHOR-ID.
204500     WRITE LMS-BKAUTH-REC.
204600 8401-WRITE-ONE-BKAUTH-EXIT.
204700     EXIT.
204800*
204900 8500-REWRITE-BKSUBJ.
205000     OPEN OUTPUT BKSUBJ-FILE.
205100     PERFORM 8501-WRITE-ONE-BKSUBJ THRU 8501-WRITE-ONE-BKSUBJ-EXIT
205200         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WBST-COUNT.
205300     CLOSE BKSUBJ-FILE.
205400 8500-REWRITE-BKSUBJ-EXIT.
205500     EXIT.
205600 8501-WRITE-ONE-BKSUBJ.
205700     MOVE WBST-BOOK-ID(SUB1)    TO BS-BOOK-ID.
205800     MOVE WBST-SUBJECT-ID(SUB1) TO BS-SUBJECT-ID.
205900     WRITE LMS-BKSUBJ-REC.
206000 8501-WRITE-ONE-BKSUBJ-EXIT.
206100     EXIT.
206200*
206300 8600-REWRITE-MEMBMST.
206400     OPEN OUTPUT MEMBMST-FILE.
206500     PERFORM 8601-WRITE-ONE-MEMBER THRU 8601-WRITE-ONE-MEMBER-EXIT
206600         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WMT-COUNT.
206700     CLOSE MEMBMST-FILE.
206800 8600-REWRITE-MEMBMST-EXIT.
206900     EXIT.
207000 8601-WRITE-ONE-MEMBER.
207100     MOVE WMT-MEMBER-ID(SUB1)         TO MM-MEMBER-ID.
207200     MOVE WMT-MEMBER-NAME(SUB1)       TO MM-MEMBER-NAME.
207300     MOVE WMT-USERNAME(SUB1)          TO MM-USERNAME.
207400     MOVE WMT-PASSWORD-HASH(SUB1)     TO MM-PASSWORD-HASH.
207500     MOVE WMT-EMAIL(SUB1)             TO MM-EMAIL.
207600     MOVE WMT-PHONE-NUMBER(SUB1)      TO MM-PHONE-NUMBER.
207700     MOVE WMT-ADDRESS(SUB1)           TO MM-ADDRESS.
207800     MOVE WMT-MEMBERSHIP-TYPE(SUB1)   TO MM-MEMBERSHIP-TYPE.
207900     MOVE WMT-MEMBERSHIP-STATUS(SUB1) TO MM-MEMBERSHIP-STATUS.
208000     MOVE WMT-REGISTRATION-DATE(SUB1) TO MM-REGISTRATION-DATE.
208100     MOVE WMT-EXPIRY-DATE(SUB1)       TO MM-EXPIRY-DATE.
208200     WRITE LMS-MEMBER-REC.
208300 8601-WRITE-ONE-MEMBER-EXIT.
208400     EXIT.
208500*
208600 8700-REWRITE-TRANMST.
208700     OPEN OUTPUT TRANMST-FILE.
208800     PERFORM 8701-WRITE-ONE-TRAN THRU 8701-WRITE-ONE-TRAN-EXIT
208900         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WTT-COUNT.
209000     CLOSE TRANMST-FILE.
209100 8700-REWRITE-TRANMST-EXIT.
209200     EXIT.
209300 8701-WRITE-ONE-TRAN.
209400     MOVE WTT-TRANSACTION-ID(SUB1)    TO TR-TRANSACTION-ID.
209500     MOVE WTT-MEMBER-ID(SUB1)         TO TR-MEMBER-ID.
209600     MOVE WTT-BOOK-ID(SUB1)           TO TR-BOOK-ID.
209700     MOVE WTT-BORROW-DATE(SUB1)       TO TR-BORROW-DATE.
209800     MOVE WTT-DUE-DATE(SUB1)          TO TR-DUE-DATE.
209900     MOVE WTT-RETURN-DATE(SUB1)       TO TR-RETURN-DATE.
210000     MOVE WTT-TRANSACTION-STATUS(SUB1) TO TR-TRANSACTION-STATUS.
210100     WRITE LMS-TRAN-REC.
210200 8701-WRITE-ONE-TRAN-EXIT.
210300     EXIT.
210400*
210500 8800-REWRITE-FINEMST.
210600     OPEN OUTPUT FINEMST-FILE.
210700     PERFORM 8801-WRITE-ONE-FINE THRU 8801-WRITE-ONE-FINE-EXIT
210800         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WFT-COUNT.
210900     CLOSE FINEMST-FILE.
211000 8800-REWRITE-FINEMST-EXIT.
211100     EXIT.
211200 8801-WRITE-ONE-FINE.
211300     MOVE WFT-FINE-ID(SUB1)        TO FN-FINE-ID.
211400     MOVE WFT-MEMBER-ID(SUB1)      TO FN-MEMBER-ID.
211500     MOVE WFT-TRANSACTION-ID(SUB1) TO FN-TRANSACTION-ID.
211600     MOVE WFT-FINE-AMOUNT(SUB1)    TO FN-FINE-AMOUNT.
211700     MOVE WFT-FINE-STATUS(SUB1)    TO FN-FINE-STATUS.
211800     MOVE WFT-DATE-ISSUED(SUB1)    TO FN-DATE-ISSUED.
211900     MOVE WFT-DATE-PAID(SUB1)      TO FN-DATE-PAID.
212000     WRITE LMS-FINE-REC.
212100 8801-WRITE-ONE-FINE-EXIT.
212200     EXIT.
212300*
212400 8900-REWRITE-RESVMST.
212500     OPEN OUTPUT RESVMST-FILE.
212600     PERFORM 8901-WRITE-ONE-RESV THRU 8901-WRITE-ONE-RESV-EXIT
212700         VARYING SUB1 FROM 1 BY 1 UNTIL SUB1 > WRT-COUNT.
212800     CLOSE RESVMST-FILE.
212900 8900-REWRITE-RESVMST-EXIT.
213000     EXIT.
213100 8901-WRITE-ONE-RESV.
213200     MOVE WRT-RESERVATION-ID(SUB1)   TO RS-RESERVATION-ID.
213300     MOVE WRT-BOOK-ID(SUB1)          TO RS-BOOK-ID.
213400     MOVE WRT-MEMBER-ID(SUB1)        TO RS-MEMBER-ID.
213500     MOVE WRT-RESERVATION-TIME(SUB1) TO RS-RESERVATION-TIME.
213600     MOVE WRT-RES-STATUS(SUB1)       TO RS-RES-STATUS.
213700     WRITE LMS-RESV-REC.
213800 8901-WRITE-ONE-RESV-EXIT.
213900     EXIT.
214000*
214100*****************************************************
214200*    9000  --  RUNRPT PRINT SECTION                  *
214300*****************************************************
214400 9010-PRINT-HEADER.
214500     MOVE SPACES          TO RPT-HDR-LINE.
214600     MOVE WS-RUN-DATE     TO RPT-HDR-RUN-DATE.
214700     MOVE RPT-HDR-LINE    TO RPT-PRINT-REC.
214800     WRITE RPT-PRINT-REC.
214900 9010-PRINT-HEADER-EXIT.
215000     EXIT.
215100*
215200 9015-PRINT-DETAIL-LINE.
215300     MOVE SPACES              TO RPT-DETAIL-LINE.
215400     MOVE WS-REQ-COUNT         TO RPT-DET-SEQ-NO.
215500     MOVE REQ-OPCODE          TO RPT-DET-OPCODE.
215600     MOVE WS-DET-KEY-FIELDS   TO RPT-DET-KEY-FIELDS.
215700     MOVE WS-RESULT-CODE      TO RPT-DET-RESULT.
215800     MOVE WS-REASON-TEXT      TO RPT-DET-REASON.
215900     MOVE RPT-DETAIL-LINE     TO RPT-PRINT-REC.
216000     WRITE RPT-PRINT-REC.
216100*        A REJECTED REQUEST ROLLS INTO THE REJECT TOTAL.
216200     IF WS-RESULT-CODE = 'REJECTED'
216300         ADD 1 TO WS-REJECT-COUNT.
216400 9015-PRINT-DETAIL-LINE-EXIT.
216500     EXIT.
216600*
216700*    CH2011 RH -- PRINTS ONE ROW OF AN INQUIRY LISTING (ALL
216800*    LOANS, FULL CATALOG, ALL MEMBERS, ALL RESERVATIONS, AND
216900*    THE SINGLE-ROW LOOKUPS TOO -- A LOOKUP IS JUST A LISTING
217000*    OF ONE).  DOES NOT TOUCH THE REJECT TOTAL -- ONLY THE
217100*    ONE SUMMARY LINE PRINTED BY 9015 COUNTS TOWARD THAT.
217200 9016-PRINT-LISTING-LINE.
217300     MOVE SPACES              TO RPT-DETAIL-LINE.
217400     ADD 1                    TO WS-LIST-COUNT.
217500     MOVE WS-LIST-COUNT       TO RPT-DET-SEQ-NO.
217600     MOVE '  LISTING ' TO RPT-DET-OPCODE.
217700     MOVE WS-LIST-KEY-FIELDS  TO RPT-DET-KEY-FIELDS.
217800     MOVE SPACES              TO RPT-DET-RESULT.
217900     MOVE WS-LIST-REASON      TO RPT-DET-REASON.
218000     MOVE RPT-DETAIL-LINE     TO RPT-PRINT-REC.
218100     WRITE RPT-PRINT-REC.
218200 9016-PRINT-LISTING-LINE-EXIT.
218300     EXIT.
218400*
218500 9020-PRINT-FINE-LINE.
218600     MOVE SPACES                 TO RPT-FINE-LINE.
218700     MOVE WFT-TRANSACTION-ID(WFT-COUNT) TO RPT-FINE-TRAN-ID.
218800     MOVE WFT-MEMBER-ID(WFT-COUNT)      TO RPT-FINE-MEMBER-ID.
218900     MOVE DAYS-OVERDUE-CALC             TO RPT-FINE-DAYS-OVER.
219000     MOVE WFT-FINE-AMOUNT(WFT-COUNT)    TO RPT-FINE-AMOUNT.
219100     MOVE RPT-FINE-LINE                 TO RPT-PRINT-REC.
219200     WRITE RPT-PRINT-REC.
219300 9020-PRINT-FINE-LINE-EXIT.
219400     EXIT.
219500*
219600 9030-PRINT-TOTALS.
219700     MOVE SPACES                    TO RPT-TOTAL-LINE.
219800     MOVE 'REQUESTS PROCESSED           ' TO RPT-TOT-CAPTION.
219900     MOVE WS-REQ-COUNT               TO RPT-TOT-VALUE.
220000     MOVE 'REQUESTS REJECTED             ' TO RPT-TOT-CAPTION-2.
220100     MOVE WS-REJECT-COUNT            TO RPT-TOT-VALUE-2.
220200     MOVE RPT-TOTAL-LINE             TO RPT-PRINT-REC.
220300     WRITE RPT-PRINT-REC.
220400     MOVE SPACES                     TO RPT-TOTAL-LINE.
220500     MOVE 'BOOKS BORROWED                ' TO RPT-TOT-CAPTION.
220600     MOVE WS-BORROW-COUNT            TO RPT-TOT-VALUE.
220700     MOVE 'BOOKS RETURNED                ' TO RPT-TOT-CAPTION-2.
220800     MOVE WS-RETURN-COUNT            TO RPT-TOT-VALUE-2.
220900     MOVE RPT-TOTAL-LINE             TO RPT-PRINT-REC.
221000     WRITE RPT-PRINT-REC.
221100     MOVE SPACES                     TO RPT-TOTAL-LINE.
221200     MOVE 'FINES ISSUED                  ' TO RPT-TOT-CAPTION.
221300     MOVE WS-FINE-COUNT              TO RPT-TOT-VALUE.
221400     MOVE 'FINE DOLLARS ISSUED           ' TO RPT-TOT-CAPTION-2.
221500     MOVE WS-FINE-TOTAL              TO RPT-TOT-VALUE-2.
221600     MOVE RPT-TOTAL-LINE             TO RPT-PRINT-REC.
221700     WRITE RPT-PRINT-REC.
221800 9040-PRINT-TOTALS-EXIT.
221900     EXIT.
