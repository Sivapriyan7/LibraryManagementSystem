000100*THIS IS THE TRANSACTION-REQUEST LAYOUT READ BY LMS4000.
000200*IT REPLACES THE OLD MB1100-REC EXTRACT LAYOUT -- SAME IDEA,
000300*ONE FIXED 200-BYTE RECORD PER REQUESTED OPERATION, BUT THE
000400*OPERAND AREA IS CARVED UP BY REDEFINES INSTEAD OF BY
000500*CLIENT NUMBER.  REQ-OPCODE SAYS WHICH REDEFINES IS LIVE.
000600 01  LMS-REQUEST-REC.
000700     05  REQ-SEQ-NO                  PIC 9(6).
000800     05  REQ-OPCODE                  PIC X(10).
000900         88  REQ-OP-BORROW           VALUE 'BORROW    '.
001000         88  REQ-OP-RETURN           VALUE 'RETURN    '.
001100         88  REQ-OP-FINE-RUN         VALUE 'FINE-RUN  '.
001200         88  REQ-OP-LOAN-INQ         VALUE 'LOAN-INQ  '.
001300         88  REQ-OP-ADD-BOOK         VALUE 'ADD-BOOK  '.
001400         88  REQ-OP-REMOVE-BOOK      VALUE 'REMOVE-BK '.
001500         88  REQ-OP-UPDATE-STOCK     VALUE 'UPD-STOCK '.
001600         88  REQ-OP-CATALOG-INQ      VALUE 'CAT-INQ   '.
001700         88  REQ-OP-ADD-MEMBER       VALUE 'ADD-MEMBR '.
001800         88  REQ-OP-REMOVE-MEMBER    VALUE 'REMOVE-MB '.
001900         88  REQ-OP-MEMBER-INQ       VALUE 'MBR-INQ   '.
002000         88  REQ-OP-PLACE-RESV       VALUE 'PLACE-RES '.
002100         88  REQ-OP-NEXT-WAITING     VALUE 'NEXT-WAIT '.
002200         88  REQ-OP-UPDATE-RESV      VALUE 'UPD-RESV  '.
002300         88  REQ-OP-RESV-INQ         VALUE 'RESV-INQ  '.
002400         88  REQ-OP-LIBRARIAN-LOGIN  VALUE 'LIB-LOGIN '.
002500         88  REQ-OP-MEMBER-LOGIN     VALUE 'MBR-LOGIN '.
002600     05  REQ-OPERAND-AREA            PIC X(184).
002700*
002800*    ---- BORROW / RETURN ----
002900     05  REQ-OPERAND-BORROW REDEFINES REQ-OPERAND-AREA.
003000         10  REQ-BR-MEMBER-ID        PIC 9(6).
003100         10  REQ-BR-BOOK-ID          PIC 9(6).
003200         10  FILLER                  PIC X(172).
003300     05  REQ-OPERAND-RETURN REDEFINES REQ-OPERAND-AREA.
003400         10  REQ-RT-MEMBER-ID        PIC 9(6).
003500         10  REQ-RT-BOOK-ID          PIC 9(6).
003600         10  REQ-RT-TRAN-ID          PIC 9(6).
003700         10  FILLER                  PIC X(166).
003800*
003900*    ---- LOAN INQUIRY ----
004000     05  REQ-OPERAND-LOAN-INQ REDEFINES REQ-OPERAND-AREA.
004100         10  REQ-LI-MEMBER-ID        PIC 9(6).
004200*            ZERO = ALL MEMBERS
004300         10  REQ-LI-TRAN-ID          PIC 9(6).
004400*            ZERO = NOT A BY-TRANSACTION-ID LOOKUP
004500         10  FILLER                  PIC X(172).
004600*
004700*    ---- CATALOG ENGINE ----
004800     05  REQ-OPERAND-ADD-BOOK REDEFINES REQ-OPERAND-AREA.
004900         10  REQ-AB-TITLE            PIC X(50).
005000         10  REQ-AB-PUBLISHER        PIC X(30).
005100         10  REQ-AB-PUB-DATE         PIC 9(8).
005200         10  REQ-AB-TOTAL-COPIES     PIC 9(4).
005300         10  REQ-AB-AUTHOR-1         PIC X(30).
005400         10  REQ-AB-AUTHOR-2         PIC X(30).
005500         10  REQ-AB-SUBJECT-1        PIC X(16).
005600         10  REQ-AB-SUBJECT-2        PIC X(16).
005700     05  REQ-OPERAND-REMOVE-BOOK REDEFINES REQ-OPERAND-AREA.
005800         10  REQ-RB-BOOK-ID          PIC 9(6).
005900         10  FILLER                  PIC X(178).
006000     05  REQ-OPERAND-UPD-STOCK REDEFINES REQ-OPERAND-AREA.
006100         10  REQ-US-BOOK-ID          PIC 9(6).
006200         10  REQ-US-NEW-TOTAL        PIC 9(4).
006300         10  FILLER                  PIC X(174).
006400     05  REQ-OPERAND-CAT-INQ REDEFINES REQ-OPERAND-AREA.
006500         10  REQ-CI-BOOK-ID          PIC 9(6).
006600*            ZERO = FULL CATALOG, ORDERED BY TITLE
006700         10  FILLER                  PIC X(178).
006800*
006900*    ---- REGISTER ENGINE ----
007000     05  REQ-OPERAND-ADD-MEMBER REDEFINES REQ-OPERAND-AREA.
007100         10  REQ-AM-NAME             PIC X(30).
007200         10  REQ-AM-USERNAME         PIC X(20).
007300         10  REQ-AM-PASSWORD         PIC X(20).
007400         10  REQ-AM-EMAIL            PIC X(30).
007500         10  REQ-AM-PHONE            PIC X(15).
007600         10  REQ-AM-ADDRESS          PIC X(50).
007700         10  REQ-AM-MSHIP-TYPE       PIC X(8).
007800         10  FILLER                  PIC X(11).
007900     05  REQ-OPERAND-REMOVE-MEMBER REDEFINES REQ-OPERAND-AREA.
008000         10  REQ-RM-MEMBER-ID        PIC 9(6).
008100         10  FILLER                  PIC X(178).
008200     05  REQ-OPERAND-MBR-INQ REDEFINES REQ-OPERAND-AREA.
008300         10  REQ-MI-MEMBER-ID        PIC 9(6).
008400         10  REQ-MI-USERNAME         PIC X(20).
008500         10  FILLER                  PIC X(158).
008600*
008700*    ---- HOLD QUEUE ENGINE ----
008800     05  REQ-OPERAND-PLACE-RESV REDEFINES REQ-OPERAND-AREA.
008900         10  REQ-PR-MEMBER-ID        PIC 9(6).
009000         10  REQ-PR-BOOK-ID          PIC 9(6).
009100         10  FILLER                  PIC X(172).
009200     05  REQ-OPERAND-NEXT-WAIT REDEFINES REQ-OPERAND-AREA.
009300         10  REQ-NW-BOOK-ID          PIC 9(6).
009400         10  FILLER                  PIC X(178).
009500     05  REQ-OPERAND-UPD-RESV REDEFINES REQ-OPERAND-AREA.
009600         10  REQ-UR-RESV-ID          PIC 9(6).
009700         10  REQ-UR-NEW-STATUS       PIC X(10).
009800         10  FILLER                  PIC X(168).
009900     05  REQ-OPERAND-RESV-INQ REDEFINES REQ-OPERAND-AREA.
010000         10  REQ-RI-MEMBER-ID        PIC 9(6).
010100*            ZERO = ALL ACTIVE RESERVATIONS
010200         10  FILLER                  PIC X(178).
010300*
010400*    ---- CREDENTIAL CHECK ----
010500     05  REQ-OPERAND-LIB-LOGIN REDEFINES REQ-OPERAND-AREA.
010600         10  REQ-LL-USER             PIC X(20).
010700         10  REQ-LL-PASS             PIC X(20).
010800         10  FILLER                  PIC X(144).
010900     05  REQ-OPERAND-MBR-LOGIN REDEFINES REQ-OPERAND-AREA.
011000         10  REQ-ML-USERNAME         PIC X(20).
011100         10  REQ-ML-PASSWORD         PIC X(20).
011200         10  FILLER                  PIC X(144).
